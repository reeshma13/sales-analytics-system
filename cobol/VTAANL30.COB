000100******************************************************************
000110* PROGRAMA: VTAANL30  -  MOTOR DE ANALITICA. RELEE EL ARCHIVO
000120*           ENRIQUECIDO Y ACUMULA LAS TABLAS DE REGION, PRODUCTO,
000130*           CLIENTE Y VENTA DIARIA EN EL AREA DE RESUMEN RECIBIDA
000140*           DEL CONTROLADOR (COPY REGRESUM). AL TERMINAR CALCULA
000150*           PORCENTAJES, TOP-5, DIA PICO Y LA TABLA DE BAJO
000160*           RENDIMIENTO, Y ORDENA LA TABLA DIARIA POR FECHA.
000170******************************************************************
000180* BITACORA DE CAMBIOS
000190* 1988-03-14 MR  VT-0001 ALTA DEL PROGRAMA (TOTALIZADOR POR
000200*                        PRODUCTO UNICAMENTE).
000210* 1988-09-20 MR  VT-0006 SE AGREGA ACUMULACION POR REGION.
000220* 1990-03-11 AT  VT-0013 SE AGREGA ACUMULACION POR CLIENTE.
000230* 1991-06-09 MR  VT-0016 SE AGREGA ACUMULACION DIARIA Y SE ORDENA
000240*                        POR FECHA CON EL SORT DE LA CASA.
000250* 1993-02-27 AT  VT-0020 ORDEN DESCENDENTE DE REGIONES POR VENTA
000260*                        Y CALCULO DE SU PORCENTAJE DEL TOTAL.
000270* 1995-08-14 CH  VT-0027 SELECCION DE TOP-5 PRODUCTOS (POR
000280*                        CANTIDAD) Y CLIENTES (POR GASTO).
000290* 1995-09-02 CH  VT-0028 DIA PICO DE VENTAS (EL PRIMERO EN CASO DE
000300*                        EMPATE, SEGUN EL ORDEN DE FECHA).
000310* 1998-11-30 CH  VT-0029 REVISION POR EL CAMBIO DE SIGLO - LA
000320*                        CLAVE DE FECHA YA ERA AAAA/MM/DD.
000330* 2001-04-19 CH  VT-0038 TABLA DE PRODUCTOS DE BAJO RENDIMIENTO
000340*                        (CANTIDAD TOTAL MENOR A 10 UNIDADES).
000350* 2004-09-03 NV  VT-0046 PROMEDIO DE PEDIDO REDONDEADO A 2
000360*                        DECIMALES (ANTES TRUNCABA).
000370* 2008-01-22 CH  VT-0055 LIMPIEZA DE COMENTARIOS OBSOLETOS.
000380* 2025-11-04 CCH VT-0074 SE QUITA EL PARRAFO SPECIAL-NAMES: NI
000390*                        EL RENGLON DE FORMAS NI LA CLASE DE
000400*                        DIGITOS NI EL UPSI-0 SE USABAN AQUI.
000410* 2025-11-18 CCH VT-0076 SE CALCULA RS-CLIENTE-PROMEDIO (GASTO
000420*                        ENTRE PEDIDOS) EN 2230-ACUMULAR-CLIENTE;
000430*                        EL CAMPO EXISTIA EN EL COPY DESDE SIEMPRE
000440*                        PERO NUNCA SE LE ASIGNABA VALOR.
000450******************************************************************
000460 IDENTIFICATION DIVISION.
000470 PROGRAM-ID.VTAANL30.
000480 AUTHOR. M. ROMERO.
000490 INSTALLATION. DEPTO DE PROCESAMIENTO DE DATOS - DIV COMERCIAL.
000500 DATE-WRITTEN. 03/14/1988.
000510 DATE-COMPILED.
000520 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-4341.
000570 OBJECT-COMPUTER. IBM-4341.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT VTA-ENRIQ   ASSIGN TO VTAENR
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS FS-VTA-ENRIQ.
000630     SELECT VTA-PREORD  ASSIGN TO VTAPRE
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS FS-VTA-PREORD.
000660     SELECT VTA-POSORD  ASSIGN TO VTAPOS
000670         ORGANIZATION IS LINE SEQUENTIAL
000680         FILE STATUS IS FS-VTA-POSORD.
000690     SELECT VTA-ORDENA  ASSIGN TO SORTWK1.
000700*-----------------------------------------------------------------
000710 DATA DIVISION.
000720******************************************************************
000730*                      FILE SECTION
000740******************************************************************
000750 FILE SECTION.
000760 FD  VTA-ENRIQ
000770     RECORDING MODE IS F.
000780 01  REG-VTA-ENRIQ.
000790     05  REG-ENR-TEXTO             PIC X(180).
000800     05  FILLER                    PIC X(20).
000810
000820 FD  VTA-PREORD
000830     RECORDING MODE IS F.
000840 01  REG-VTA-PREORD.
000850     05  REG-PRE-TEXTO             PIC X(30).
000860     05  FILLER                    PIC X(10).
000870
000880 FD  VTA-POSORD
000890     RECORDING MODE IS F.
000900 01  REG-VTA-POSORD.
000910     05  REG-POS-TEXTO             PIC X(30).
000920     05  FILLER                    PIC X(10).
000930
000940 SD  VTA-ORDENA.
000950 01  REG-VTA-ORDENA.
000960     05  SR-FECHA                  PIC X(10).
000970     05  FILLER                    PIC X(30).
000980******************************************************************
000990*                  WORKING-STORAGE SECTION
001000******************************************************************
001010 WORKING-STORAGE SECTION.
001020*----COPYS DE ARCHIVOS(PARA DEFINIR EL AREA DEL REGISTRO)
001030     COPY REGENRIQ.
001040     COPY LKCOMUN.
001050*----INDICADORES DE ARCHIVO.
001060 01  WS-INDICADORES.
001070     05  FS-VTA-ENRIQ              PIC X(02).
001080     05  FS-VTA-PREORD             PIC X(02).
001090     05  FS-VTA-POSORD             PIC X(02).
001100     05  WS-FIN-ENRIQ              PIC X(01) VALUE "N".
001110         88  WS-HAY-MAS-ENRIQ      VALUE "N".
001120         88  WS-NO-HAY-MAS-ENRIQ   VALUE "S".
001130*----SUBINDICES DE BUSQUEDA Y APOYO GENERAL.
001140 01  WS-SUBINDICES.
001150     05  WS-SUB-1                  PIC 9(04) COMP.
001160     05  WS-SUB-2                  PIC 9(04) COMP.
001170     05  WS-SUB-MAYOR              PIC 9(04) COMP.
001180     05  WS-SE-ENCONTRO            PIC X(01) VALUE "N".
001190         88  WS-SE-ENCONTRO-SI     VALUE "S".
001200         88  WS-SE-ENCONTRO-NO     VALUE "N".
001210 01  WS-YA-SELECCIONADO OCCURS 500 TIMES PIC X(01).
001220*----2025-11-25 CCH  VT-0077 LOS DOS SIGUIENTES PASAN A NIVEL 77
001230*----(ACUMULADORES SUELTOS DE LA BUSQUEDA DE MAYOR VALOR, SIN
001240*----ESTRUCTURA DE GRUPO).
001250 77  WS-MAYOR-VALOR-14V2           PIC 9(11)V99.
001260 77  WS-MAYOR-CANTIDAD             PIC 9(09) COMP.
001270*----AREA DE APOYO PARA REORDENAR LA TABLA DIARIA DESPUES DEL
001280*----SORT (VT-0016), LA TABLA DE REGION DESCENDENTE (VT-0020) Y
001290*----EL INTERCAMBIO DE LA BURBUJA DE BAJO RENDIMIENTO (VT-0038).
001300 01  WS-DIARIO-ORDENADA.
001310     05  WS-DO-OCURR OCCURS 400 TIMES.
001320         10  WS-DO-FECHA           PIC X(10).
001330         10  WS-DO-INGRESO         PIC 9(11)V99.
001340         10  WS-DO-TRANS           PIC 9(07) COMP.
001350         10  WS-DO-CLI-CANT        PIC 9(03) COMP.
001360         10  WS-DO-CLI-ID OCCURS 60 TIMES
001370             PIC X(06).
001380         10  FILLER                PIC X(05).
001390 01  WS-BAJO-TEMPORAL.
001400     05  WS-BT-NOMBRE              PIC X(20).
001410     05  WS-BT-CANTD               PIC 9(09) COMP.
001420     05  WS-BT-INGR                PIC 9(11)V99.
001430 01  WS-REGION-TEMPORAL.
001440     05  WS-RT-NOMBRE              PIC X(10).
001450     05  WS-RT-VENTAS              PIC 9(11)V99.
001460     05  WS-RT-TRANS               PIC 9(07) COMP.
001470     05  WS-RT-PORCENT             PIC 9(03)V99.
001480     05  FILLER                    PIC X(05).
001490******************************************************************
001500*                    LINKAGE SECTION
001510******************************************************************
001520 LINKAGE SECTION.
001530*----AREA DE RESUMEN DE LA ANALITICA, RECIBIDA DEL CONTROLADOR
001540*----(COPY REGRESUM) Y DEVUELTA YA ACUMULADA Y ORDENADA.
001550     COPY REGRESUM.
001560******************************************************************
001570*                    PROCEDURE DIVISION
001580******************************************************************
001590 PROCEDURE DIVISION USING LK-AREA-COMUN REG-RESUMEN-ANALITICA.
001600*---------------------------------------------------------------
001610     PERFORM 1000-INICIO   THRU 1000-FIN-INICIO
001620
001630     PERFORM 2000-PROCESO  THRU 2000-FIN-PROCESO
001640         UNTIL WS-NO-HAY-MAS-ENRIQ
001650
001660     PERFORM 3000-FIN      THRU 3000-FIN-FIN.
001670
001680 1000-INICIO.
001690*------------
001700     OPEN INPUT VTA-ENRIQ
001710     READ VTA-ENRIQ
001720         AT END
001730             SET WS-NO-HAY-MAS-ENRIQ TO TRUE
001740     END-READ
001750*----SE SALTA EL ENCABEZADO DEL ARCHIVO ENRIQUECIDO.
001760     IF WS-HAY-MAS-ENRIQ
001770         PERFORM 2100-LEER-ENRIQUECIDO
001780             THRU 2100-FIN-LEER-ENRIQUECIDO
001790     END-IF.
001800
001810 1000-FIN-INICIO.
001820*----------------
001830     EXIT.
001840
001850 2000-PROCESO.
001860*-------------
001870     PERFORM 2200-ACUMULAR THRU 2200-FIN-ACUMULAR
001880     PERFORM 2100-LEER-ENRIQUECIDO
001890         THRU 2100-FIN-LEER-ENRIQUECIDO.
001900
001910 2000-FIN-PROCESO.
001920*-----------------
001930     EXIT.
001940
001950 2100-LEER-ENRIQUECIDO.
001960*--------------------------
001970     READ VTA-ENRIQ
001980         AT END
001990             SET WS-NO-HAY-MAS-ENRIQ TO TRUE
002000     END-READ.
002010
002020 2100-FIN-LEER-ENRIQUECIDO.
002030*------------------------------
002040     EXIT.
002050
002060 2200-ACUMULAR.
002070*----------------
002080     INITIALIZE REG-VENTA-ENRIQ
002090     UNSTRING REG-ENR-TEXTO DELIMITED BY "|"
002100         INTO EV-TRANSACCION-ID EV-FECHA
002110              EV-PRODUCTO-ID    EV-PRODUCTO-NOMBRE
002120              EV-CANTIDAD       EV-PRECIO-UNIT
002130              EV-CLIENTE-ID     EV-REGION
002140              EV-API-CATEGORIA  EV-API-MARCA
002150              EV-API-RATING     EV-API-MATCH
002160     END-UNSTRING
002170
002180     PERFORM 2210-ACUMULAR-REGION THRU 2210-FIN-ACUMULAR-REGION
002190     PERFORM 2220-ACUMULAR-PRODUCTO
002200         THRU 2220-FIN-ACUMULAR-PRODUCTO
002210     PERFORM 2230-ACUMULAR-CLIENTE
002220         THRU 2230-FIN-ACUMULAR-CLIENTE
002230     PERFORM 2240-ACUMULAR-DIARIO THRU 2240-FIN-ACUMULAR-DIARIO
002240     PERFORM 2250-ACUMULAR-GENERAL
002250         THRU 2250-FIN-ACUMULAR-GENERAL.
002260
002270 2200-FIN-ACUMULAR.
002280*---------------------
002290     EXIT.
002300
002310 2210-ACUMULAR-REGION.
002320*------------------------
002330     SET WS-SE-ENCONTRO-NO TO TRUE
002340     IF RS-REGION-CANT > 0
002350         PERFORM VARYING RS-REGION-IDX FROM 1 BY 1
002360                 UNTIL RS-REGION-IDX > RS-REGION-CANT
002370             IF RS-REGION-NOMBRE(RS-REGION-IDX) = EV-REGION
002380                 SET WS-SE-ENCONTRO-SI TO TRUE
002390             END-IF
002400         END-PERFORM
002410     END-IF
002420
002430     IF NOT WS-SE-ENCONTRO-SI
002440         ADD 1 TO RS-REGION-CANT
002450         SET RS-REGION-IDX TO RS-REGION-CANT
002460         MOVE EV-REGION TO RS-REGION-NOMBRE(RS-REGION-IDX)
002470     END-IF
002480
002490     COMPUTE RS-REGION-VENTAS(RS-REGION-IDX) =
002500         RS-REGION-VENTAS(RS-REGION-IDX)
002510         + EV-CANTIDAD * EV-PRECIO-UNIT
002520     ADD 1 TO RS-REGION-TRANS(RS-REGION-IDX).
002530
002540 2210-FIN-ACUMULAR-REGION.
002550*----------------------------
002560     EXIT.
002570
002580 2220-ACUMULAR-PRODUCTO.
002590*--------------------------
002600     SET WS-SE-ENCONTRO-NO TO TRUE
002610     IF RS-PRODUCTO-CANT > 0
002620         PERFORM VARYING RS-PRODUCTO-IDX FROM 1 BY 1
002630                 UNTIL RS-PRODUCTO-IDX > RS-PRODUCTO-CANT
002640             IF RS-PRODUCTO-NOMBRE(RS-PRODUCTO-IDX)
002650                     = EV-PRODUCTO-NOMBRE
002660                 SET WS-SE-ENCONTRO-SI TO TRUE
002670             END-IF
002680         END-PERFORM
002690     END-IF
002700
002710     IF NOT WS-SE-ENCONTRO-SI
002720         ADD 1 TO RS-PRODUCTO-CANT
002730         SET RS-PRODUCTO-IDX TO RS-PRODUCTO-CANT
002740         MOVE EV-PRODUCTO-NOMBRE
002750             TO RS-PRODUCTO-NOMBRE(RS-PRODUCTO-IDX)
002760     END-IF
002770
002780     ADD EV-CANTIDAD TO RS-PRODUCTO-CANTD(RS-PRODUCTO-IDX)
002790     COMPUTE RS-PRODUCTO-INGR(RS-PRODUCTO-IDX) =
002800         RS-PRODUCTO-INGR(RS-PRODUCTO-IDX)
002810         + EV-CANTIDAD * EV-PRECIO-UNIT.
002820
002830 2220-FIN-ACUMULAR-PRODUCTO.
002840*-------------------------------
002850     EXIT.
002860
002870 2230-ACUMULAR-CLIENTE.
002880*-------------------------
002890     SET WS-SE-ENCONTRO-NO TO TRUE
002900     IF RS-CLIENTE-CANT > 0
002910         PERFORM VARYING RS-CLIENTE-IDX FROM 1 BY 1
002920                 UNTIL RS-CLIENTE-IDX > RS-CLIENTE-CANT
002930             IF RS-CLIENTE-ID(RS-CLIENTE-IDX) = EV-CLIENTE-ID
002940                 SET WS-SE-ENCONTRO-SI TO TRUE
002950             END-IF
002960         END-PERFORM
002970     END-IF
002980
002990     IF NOT WS-SE-ENCONTRO-SI
003000         ADD 1 TO RS-CLIENTE-CANT
003010         SET RS-CLIENTE-IDX TO RS-CLIENTE-CANT
003020         MOVE EV-CLIENTE-ID TO RS-CLIENTE-ID(RS-CLIENTE-IDX)
003030     END-IF
003040
003050     COMPUTE RS-CLIENTE-GASTO(RS-CLIENTE-IDX) =
003060         RS-CLIENTE-GASTO(RS-CLIENTE-IDX)
003070         + EV-CANTIDAD * EV-PRECIO-UNIT
003080     ADD 1 TO RS-CLIENTE-PEDIDOS(RS-CLIENTE-IDX)
003090
003100*    2025-11-18 CCH  VT-0076 PROMEDIO DE PEDIDO POR CLIENTE, AUNQU
003110*    EL INFORME DE TOP-5 CLIENTES NO IMPRIME LA COLUMNA.
003120     IF RS-CLIENTE-PEDIDOS(RS-CLIENTE-IDX) > 0
003130         COMPUTE RS-CLIENTE-PROMEDIO(RS-CLIENTE-IDX) ROUNDED =
003140             RS-CLIENTE-GASTO(RS-CLIENTE-IDX)
003150             / RS-CLIENTE-PEDIDOS(RS-CLIENTE-IDX)
003160     END-IF
003170
003180     SET WS-SE-ENCONTRO-NO TO TRUE
003190     IF RS-CLIENTE-PROD-CANT(RS-CLIENTE-IDX) > 0
003200         PERFORM VARYING WS-SUB-1 FROM 1 BY 1
003210             UNTIL WS-SUB-1 > RS-CLIENTE-PROD-CANT(RS-CLIENTE-IDX)
003220             IF RS-CLIENTE-PROD-NOM(RS-CLIENTE-IDX WS-SUB-1)
003230                     = EV-PRODUCTO-NOMBRE
003240                 SET WS-SE-ENCONTRO-SI TO TRUE
003250             END-IF
003260         END-PERFORM
003270     END-IF
003280     IF NOT WS-SE-ENCONTRO-SI
003290             AND RS-CLIENTE-PROD-CANT(RS-CLIENTE-IDX) < 10
003300         ADD 1 TO RS-CLIENTE-PROD-CANT(RS-CLIENTE-IDX)
003310         MOVE EV-PRODUCTO-NOMBRE TO RS-CLIENTE-PROD-NOM
003320             (RS-CLIENTE-IDX RS-CLIENTE-PROD-CANT(RS-CLIENTE-IDX))
003330     END-IF.
003340
003350 2230-FIN-ACUMULAR-CLIENTE.
003360*------------------------------
003370     EXIT.
003380
003390 2240-ACUMULAR-DIARIO.
003400*------------------------
003410     SET WS-SE-ENCONTRO-NO TO TRUE
003420     IF RS-DIARIO-CANT > 0
003430         PERFORM VARYING RS-DIARIO-IDX FROM 1 BY 1
003440                 UNTIL RS-DIARIO-IDX > RS-DIARIO-CANT
003450             IF RS-DIARIO-FECHA(RS-DIARIO-IDX) = EV-FECHA
003460                 SET WS-SE-ENCONTRO-SI TO TRUE
003470             END-IF
003480         END-PERFORM
003490     END-IF
003500
003510     IF NOT WS-SE-ENCONTRO-SI
003520         ADD 1 TO RS-DIARIO-CANT
003530         SET RS-DIARIO-IDX TO RS-DIARIO-CANT
003540         MOVE EV-FECHA TO RS-DIARIO-FECHA(RS-DIARIO-IDX)
003550     END-IF
003560
003570     COMPUTE RS-DIARIO-INGRESO(RS-DIARIO-IDX) =
003580         RS-DIARIO-INGRESO(RS-DIARIO-IDX)
003590         + EV-CANTIDAD * EV-PRECIO-UNIT
003600     ADD 1 TO RS-DIARIO-TRANS(RS-DIARIO-IDX)
003610
003620     SET WS-SE-ENCONTRO-NO TO TRUE
003630     IF RS-DIARIO-CLI-CANT(RS-DIARIO-IDX) > 0
003640         PERFORM VARYING WS-SUB-1 FROM 1 BY 1
003650             UNTIL WS-SUB-1 > RS-DIARIO-CLI-CANT(RS-DIARIO-IDX)
003660             IF RS-DIARIO-CLI-ID(RS-DIARIO-IDX WS-SUB-1)
003670                     = EV-CLIENTE-ID
003680                 SET WS-SE-ENCONTRO-SI TO TRUE
003690             END-IF
003700         END-PERFORM
003710     END-IF
003720     IF NOT WS-SE-ENCONTRO-SI
003730             AND RS-DIARIO-CLI-CANT(RS-DIARIO-IDX) < 60
003740         ADD 1 TO RS-DIARIO-CLI-CANT(RS-DIARIO-IDX)
003750         MOVE EV-CLIENTE-ID TO RS-DIARIO-CLI-ID
003760             (RS-DIARIO-IDX RS-DIARIO-CLI-CANT(RS-DIARIO-IDX))
003770     END-IF.
003780
003790 2240-FIN-ACUMULAR-DIARIO.
003800*----------------------------
003810     EXIT.
003820
003830 2250-ACUMULAR-GENERAL.
003840*-------------------------
003850     COMPUTE RS-TOTAL-INGRESO =
003860         RS-TOTAL-INGRESO + EV-CANTIDAD * EV-PRECIO-UNIT
003870     ADD 1 TO RS-TOTAL-TRANS
003880
003890     IF RS-FECHA-PRIMERA = SPACES
003900         MOVE EV-FECHA TO RS-FECHA-PRIMERA
003910     END-IF
003920     IF RS-FECHA-PRIMERA > EV-FECHA
003930         MOVE EV-FECHA TO RS-FECHA-PRIMERA
003940     END-IF
003950     IF RS-FECHA-ULTIMA < EV-FECHA
003960         MOVE EV-FECHA TO RS-FECHA-ULTIMA
003970     END-IF.
003980
003990 2250-FIN-ACUMULAR-GENERAL.
004000*------------------------------
004010     EXIT.
004020
004030 3000-FIN.
004040*----------
004050     CLOSE VTA-ENRIQ
004060
004070     IF RS-TOTAL-TRANS > 0
004080         COMPUTE RS-PROMEDIO-PEDIDO ROUNDED =
004090             RS-TOTAL-INGRESO / RS-TOTAL-TRANS
004100     END-IF
004110
004120     PERFORM 3100-CALC-PORCENTAJES-REGION
004130         THRU 3100-FIN-CALC-PORCENTAJES-REGION
004140     PERFORM 3110-ORDENAR-REGION THRU 3110-FIN-ORDENAR-REGION
004150     PERFORM 3200-ORDENAR-DIARIO THRU 3200-FIN-ORDENAR-DIARIO
004160     PERFORM 3300-HALLAR-PICO    THRU 3300-FIN-HALLAR-PICO
004170     PERFORM 3400-TOP5-PRODUCTOS THRU 3400-FIN-TOP5-PRODUCTOS
004180     PERFORM 3500-TOP5-CLIENTES  THRU 3500-FIN-TOP5-CLIENTES
004190     PERFORM 3600-BAJO-RENDIMIENTO
004200         THRU 3600-FIN-BAJO-RENDIMIENTO.
004210
004220 3000-FIN-FIN.
004230*----------------
004240     EXIT.
004250
004260*----PORCENTAJE DE CADA REGION SOBRE EL TOTAL DE LA CORRIDA,
004270*----REDONDEADO A 2 DECIMALES (VT-0020).
004280 3100-CALC-PORCENTAJES-REGION.
004290*---------------------------------
004300     IF RS-REGION-CANT > 0 AND RS-TOTAL-INGRESO > 0
004310         PERFORM VARYING RS-REGION-IDX FROM 1 BY 1
004320                 UNTIL RS-REGION-IDX > RS-REGION-CANT
004330             COMPUTE RS-REGION-PORCENT(RS-REGION-IDX) ROUNDED =
004340                 (RS-REGION-VENTAS(RS-REGION-IDX) * 100)
004350                     / RS-TOTAL-INGRESO
004360         END-PERFORM
004370     END-IF.
004380
004390 3100-FIN-CALC-PORCENTAJES-REGION.
004400*-------------------------------------
004410     EXIT.
004420
004430*----ORDENA LA TABLA DE REGIONES DESCENDENTE POR VENTAS (VT-0020).
004440*----BURBUJA SIMPLE, LA TABLA ES CHICA (25 REGIONES MAXIMO).
004450 3110-ORDENAR-REGION.
004460*-----------------------
004470     IF RS-REGION-CANT > 1
004480         PERFORM VARYING WS-SUB-1 FROM 1 BY 1
004490                 UNTIL WS-SUB-1 > RS-REGION-CANT - 1
004500             PERFORM VARYING WS-SUB-2 FROM 1 BY 1
004510                     UNTIL WS-SUB-2 > RS-REGION-CANT - WS-SUB-1
004520                 IF RS-REGION-VENTAS(WS-SUB-2)
004530                         < RS-REGION-VENTAS(WS-SUB-2 + 1)
004540                     PERFORM 3120-INTERCAMBIAR-REGION
004550                         THRU 3120-FIN-INTERCAMBIAR-REGION
004560                 END-IF
004570             END-PERFORM
004580         END-PERFORM
004590     END-IF.
004600
004610 3110-FIN-ORDENAR-REGION.
004620*----------------------------
004630     EXIT.
004640
004650 3120-INTERCAMBIAR-REGION.
004660*-----------------------------
004670     MOVE RS-REGION-OCURR(WS-SUB-2) TO WS-REGION-TEMPORAL
004680     MOVE RS-REGION-OCURR(WS-SUB-2 + 1)
004690         TO RS-REGION-OCURR(WS-SUB-2)
004700     MOVE WS-REGION-TEMPORAL TO RS-REGION-OCURR(WS-SUB-2 + 1).
004710
004720 3120-FIN-INTERCAMBIAR-REGION.
004730*---------------------------------
004740     EXIT.
004750
004760*----ORDENA LA TABLA DIARIA ASCENDENTE POR FECHA CON EL VERBO
004770*----SORT DE LA CASA (VT-0016).
004780 3200-ORDENAR-DIARIO.
004790*-----------------------
004800     IF RS-DIARIO-CANT > 0
004810         PERFORM VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 500
004820             MOVE "N" TO WS-YA-SELECCIONADO(WS-SUB-1)
004830         END-PERFORM
004840
004850         OPEN OUTPUT VTA-PREORD
004860         PERFORM VARYING RS-DIARIO-IDX FROM 1 BY 1
004870                 UNTIL RS-DIARIO-IDX > RS-DIARIO-CANT
004880             MOVE SPACES TO REG-PRE-TEXTO
004890             MOVE RS-DIARIO-FECHA(RS-DIARIO-IDX)
004900                 TO REG-PRE-TEXTO(1:10)
004910             WRITE REG-VTA-PREORD
004920         END-PERFORM
004930         CLOSE VTA-PREORD
004940
004950         SORT VTA-ORDENA ON ASCENDING KEY SR-FECHA
004960             USING VTA-PREORD
004970             GIVING VTA-POSORD
004980
004990         OPEN INPUT VTA-POSORD
005000         PERFORM VARYING WS-SUB-1 FROM 1 BY 1
005010                 UNTIL WS-SUB-1 > RS-DIARIO-CANT
005020             READ VTA-POSORD
005030                 AT END
005040                     CONTINUE
005050                 NOT AT END
005060                     PERFORM 3210-RECLASIFICAR-DIARIO
005070                         THRU 3210-FIN-RECLASIFICAR-DIARIO
005080             END-READ
005090         END-PERFORM
005100         CLOSE VTA-POSORD
005110
005120         PERFORM VARYING RS-DIARIO-IDX FROM 1 BY 1
005130                 UNTIL RS-DIARIO-IDX > RS-DIARIO-CANT
005140             MOVE WS-DO-OCURR(RS-DIARIO-IDX)
005150                 TO RS-DIARIO-OCURR(RS-DIARIO-IDX)
005160         END-PERFORM
005170     END-IF.
005180
005190 3200-FIN-ORDENAR-DIARIO.
005200*----------------------------
005210     EXIT.
005220
005230*----RECUPERA LA FECHA ORDENADA, BUSCA LA FILA ORIGINAL DE LA
005240*----TABLA POR FECHA Y COPIA LOS DATOS A LA TABLA DE APOYO EN EL
005250*----NUEVO ORDEN ASCENDENTE (WS-DIARIO-ORDENADA).
005260 3210-RECLASIFICAR-DIARIO.
005270*-----------------------------
005280     SET WS-SE-ENCONTRO-NO TO TRUE
005290     PERFORM VARYING WS-SUB-2 FROM 1 BY 1
005300             UNTIL WS-SUB-2 > RS-DIARIO-CANT
005310         IF RS-DIARIO-FECHA(WS-SUB-2) = REG-POS-TEXTO(1:10)
005320             AND WS-YA-SELECCIONADO(WS-SUB-2) NOT = "S"
005330             SET WS-SE-ENCONTRO-SI TO TRUE
005340             SET WS-SUB-MAYOR TO WS-SUB-2
005350         END-IF
005360     END-PERFORM
005370
005380     IF WS-SE-ENCONTRO-SI
005390         MOVE "S" TO WS-YA-SELECCIONADO(WS-SUB-MAYOR)
005400         MOVE RS-DIARIO-OCURR(WS-SUB-MAYOR)
005410             TO WS-DO-OCURR(WS-SUB-1)
005420     END-IF.
005430
005440 3210-FIN-RECLASIFICAR-DIARIO.
005450*---------------------------------
005460     EXIT.
005470
005480*----DIA PICO DE VENTAS: MAYOR INGRESO, EL PRIMERO EN CASO DE
005490*----EMPATE SEGUN EL ORDEN ASCENDENTE DE FECHA (VT-0028).
005500 3300-HALLAR-PICO.
005510*--------------------
005520     MOVE SPACES TO RS-PICO-FECHA
005530     MOVE 0      TO RS-PICO-INGRESO RS-PICO-TRANS
005540     MOVE "N"    TO RS-PICO-HALLADO
005550     IF RS-DIARIO-CANT > 0
005560         PERFORM VARYING RS-DIARIO-IDX FROM 1 BY 1
005570                 UNTIL RS-DIARIO-IDX > RS-DIARIO-CANT
005580             IF RS-DIARIO-INGRESO(RS-DIARIO-IDX) > RS-PICO-INGRESO
005590                 MOVE RS-DIARIO-FECHA(RS-DIARIO-IDX)
005600                     TO RS-PICO-FECHA
005610                 MOVE RS-DIARIO-INGRESO(RS-DIARIO-IDX)
005620                     TO RS-PICO-INGRESO
005630                 MOVE RS-DIARIO-TRANS(RS-DIARIO-IDX)
005640                     TO RS-PICO-TRANS
005650                 MOVE "S" TO RS-PICO-HALLADO
005660             END-IF
005670         END-PERFORM
005680     END-IF.
005690
005700 3300-FIN-HALLAR-PICO.
005710*-------------------------
005720     EXIT.
005730
005740*----TOP-5 PRODUCTOS POR CANTIDAD VENDIDA (NO POR INGRESO): 5
005750*----BUSQUEDAS DEL MAYOR NO SELECCIONADO TODAVIA (VT-0027).
005760 3400-TOP5-PRODUCTOS.
005770*-----------------------
005780     PERFORM VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 500
005790         MOVE "N" TO WS-YA-SELECCIONADO(WS-SUB-1)
005800     END-PERFORM
005810
005820     PERFORM VARYING RS-TOP5-PROD-IDX FROM 1 BY 1
005830             UNTIL RS-TOP5-PROD-IDX > 5
005840         MOVE 0 TO WS-MAYOR-CANTIDAD
005850         SET WS-SE-ENCONTRO-NO TO TRUE
005860         IF RS-PRODUCTO-CANT > 0
005870             PERFORM VARYING RS-PRODUCTO-IDX FROM 1 BY 1
005880                     UNTIL RS-PRODUCTO-IDX > RS-PRODUCTO-CANT
005890                 IF WS-YA-SELECCIONADO(RS-PRODUCTO-IDX) NOT = "S"
005900                     AND RS-PRODUCTO-CANTD(RS-PRODUCTO-IDX)
005910                         > WS-MAYOR-CANTIDAD
005920                     MOVE RS-PRODUCTO-CANTD(RS-PRODUCTO-IDX)
005930                         TO WS-MAYOR-CANTIDAD
005940                     SET WS-SUB-MAYOR TO RS-PRODUCTO-IDX
005950                     SET WS-SE-ENCONTRO-SI TO TRUE
005960                 END-IF
005970             END-PERFORM
005980         END-IF
005990         IF WS-SE-ENCONTRO-SI
006000             MOVE "S" TO WS-YA-SELECCIONADO(WS-SUB-MAYOR)
006010             MOVE RS-PRODUCTO-NOMBRE(WS-SUB-MAYOR)
006020                 TO RS-TOP5-PROD-NOMBRE(RS-TOP5-PROD-IDX)
006030             MOVE RS-PRODUCTO-CANTD(WS-SUB-MAYOR)
006040                 TO RS-TOP5-PROD-CANTD(RS-TOP5-PROD-IDX)
006050             MOVE RS-PRODUCTO-INGR(WS-SUB-MAYOR)
006060                 TO RS-TOP5-PROD-INGR(RS-TOP5-PROD-IDX)
006070         END-IF
006080     END-PERFORM.
006090
006100 3400-FIN-TOP5-PRODUCTOS.
006110*----------------------------
006120     EXIT.
006130
006140*----TOP-5 CLIENTES POR GASTO TOTAL, MISMA TECNICA (VT-0027).
006150 3500-TOP5-CLIENTES.
006160*----------------------
006170     PERFORM VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 500
006180         MOVE "N" TO WS-YA-SELECCIONADO(WS-SUB-1)
006190     END-PERFORM
006200
006210     PERFORM VARYING RS-TOP5-CLI-IDX FROM 1 BY 1
006220             UNTIL RS-TOP5-CLI-IDX > 5
006230         MOVE 0 TO WS-MAYOR-VALOR-14V2
006240         SET WS-SE-ENCONTRO-NO TO TRUE
006250         IF RS-CLIENTE-CANT > 0
006260             PERFORM VARYING RS-CLIENTE-IDX FROM 1 BY 1
006270                     UNTIL RS-CLIENTE-IDX > RS-CLIENTE-CANT
006280                 IF WS-YA-SELECCIONADO(RS-CLIENTE-IDX) NOT = "S"
006290                     AND RS-CLIENTE-GASTO(RS-CLIENTE-IDX)
006300                         > WS-MAYOR-VALOR-14V2
006310                     MOVE RS-CLIENTE-GASTO(RS-CLIENTE-IDX)
006320                         TO WS-MAYOR-VALOR-14V2
006330                     SET WS-SUB-MAYOR TO RS-CLIENTE-IDX
006340                     SET WS-SE-ENCONTRO-SI TO TRUE
006350                 END-IF
006360             END-PERFORM
006370         END-IF
006380         IF WS-SE-ENCONTRO-SI
006390             MOVE "S" TO WS-YA-SELECCIONADO(WS-SUB-MAYOR)
006400             MOVE RS-CLIENTE-ID(WS-SUB-MAYOR)
006410                 TO RS-TOP5-CLI-ID(RS-TOP5-CLI-IDX)
006420             MOVE RS-CLIENTE-GASTO(WS-SUB-MAYOR)
006430                 TO RS-TOP5-CLI-GASTO(RS-TOP5-CLI-IDX)
006440             MOVE RS-CLIENTE-PEDIDOS(WS-SUB-MAYOR)
006450                 TO RS-TOP5-CLI-PEDIDOS(RS-TOP5-CLI-IDX)
006460         END-IF
006470     END-PERFORM.
006480
006490 3500-FIN-TOP5-CLIENTES.
006500*---------------------------
006510     EXIT.
006520
006530*----PRODUCTOS CON CANTIDAD TOTAL VENDIDA MENOR A 10 UNIDADES,
006540*----EN ORDEN ASCENDENTE DE CANTIDAD (VT-0038).
006550 3600-BAJO-RENDIMIENTO.
006560*-------------------------
006570     MOVE 0 TO RS-BAJO-CANT
006580     IF RS-PRODUCTO-CANT > 0
006590         PERFORM VARYING RS-PRODUCTO-IDX FROM 1 BY 1
006600                 UNTIL RS-PRODUCTO-IDX > RS-PRODUCTO-CANT
006610             IF RS-PRODUCTO-CANTD(RS-PRODUCTO-IDX) < 10
006620                 ADD 1 TO RS-BAJO-CANT
006630                 SET RS-BAJO-IDX TO RS-BAJO-CANT
006640                 MOVE RS-PRODUCTO-NOMBRE(RS-PRODUCTO-IDX)
006650                     TO RS-BAJO-NOMBRE(RS-BAJO-IDX)
006660                 MOVE RS-PRODUCTO-CANTD(RS-PRODUCTO-IDX)
006670                     TO RS-BAJO-CANTD(RS-BAJO-IDX)
006680                 MOVE RS-PRODUCTO-INGR(RS-PRODUCTO-IDX)
006690                     TO RS-BAJO-INGR(RS-BAJO-IDX)
006700             END-IF
006710         END-PERFORM
006720     END-IF
006730
006740*----BURBUJA SIMPLE, LA TABLA DE BAJO RENDIMIENTO ES CHICA.
006750     IF RS-BAJO-CANT > 1
006760         PERFORM VARYING WS-SUB-1 FROM 1 BY 1
006770                 UNTIL WS-SUB-1 > RS-BAJO-CANT - 1
006780             PERFORM VARYING WS-SUB-2 FROM 1 BY 1
006790                     UNTIL WS-SUB-2 > RS-BAJO-CANT - WS-SUB-1
006800                 IF RS-BAJO-CANTD(WS-SUB-2)
006810                         > RS-BAJO-CANTD(WS-SUB-2 + 1)
006820                     PERFORM 3610-INTERCAMBIAR-BAJO
006830                         THRU 3610-FIN-INTERCAMBIAR-BAJO
006840                 END-IF
006850             END-PERFORM
006860         END-PERFORM
006870     END-IF.
006880
006890 3600-FIN-BAJO-RENDIMIENTO.
006900*------------------------------
006910     EXIT.
006920
006930 3610-INTERCAMBIAR-BAJO.
006940*---------------------------
006950     MOVE RS-BAJO-OCURR(WS-SUB-2)     TO WS-BAJO-TEMPORAL
006960     MOVE RS-BAJO-OCURR(WS-SUB-2 + 1) TO RS-BAJO-OCURR(WS-SUB-2)
006970     MOVE WS-BAJO-TEMPORAL TO RS-BAJO-OCURR(WS-SUB-2 + 1).
006980
006990 3610-FIN-INTERCAMBIAR-BAJO.
007000*-------------------------------
007010     EXIT.
