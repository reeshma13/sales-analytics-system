000100******************************************************************
000110* PROGRAMA: VTAANL10  -  INGESTA, VALIDACION Y FILTRADO DE LAS
000120*           TRANSACCIONES DE VENTA. LEE EL ARCHIVO CRUDO DE
000130*           VENTAS (DELIMITADO POR BARRA "|"), ARMA EL REG-VENTA,
000140*           VALIDA LOS CAMPOS OBLIGATORIOS Y APLICA LOS FILTROS
000150*           OPCIONALES DE REGION E IMPORTE. LAS TRANSACCIONES QUE
000160*           PASAN QUEDAN EN EL ARCHIVO DE VALIDAS PARA VTAANL20.
000170*           DESCIENDE DEL ANTIGUO TOTALIZADOR DE VENTAS.
000180******************************************************************
000190* BITACORA DE CAMBIOS
000200* 1988-03-14 MR  VT-0001 ALTA DEL PROGRAMA (TOTALIZADOR SIMPLE).
000210* 1988-05-02 MR  VT-0003 SE AGREGA VALIDACION DE CAMPOS.
000220* 1988-09-20 MR  VT-0005 SE DESCARTA LINEA DE ENCABEZADO Y LINEAS
000230*                        EN BLANCO DEL ARCHIVO DE ENTRADA.
000240* 1990-03-11 AT  VT-0012 SE AGREGA LIMPIEZA DE COMAS EN NOMBRE,
000250*                        CANTIDAD Y PRECIO (VENIAN DE UNA PLANILLA
000260*                        CON SEPARADOR DE MILES).
000270* 1991-06-09 MR  VT-0014 SE AGREGAN LOS FILTROS OPCIONALES DE
000280*                        REGION E IMPORTE (MINIMO Y MAXIMO).
000290* 1991-06-22 MR  VT-0015 ORDEN DE LOS FILTROS: PRIMERO REGION,
000300*                        LUEGO IMPORTE MINIMO, LUEGO MAXIMO.
000310* 1993-02-27 AT  VT-0018 CONTADOR SEPARADO DE LEIDOS E INVALIDOS.
000320* 1995-08-14 CH  VT-0025 SE CALCULA EL IMPORTE (CANTIDAD X PRECIO)
000330*                        EN ESTE PROGRAMA EN LUGAR DE VTAANL20.
000340* 1998-11-30 CH  VT-0029 FECHA DE TRANSACCION A 4 DIGITOS DE ANO
000350*                        PARA EL CAMBIO DE SIGLO.
000360* 1999-02-05 NV  VT-0030 PRUEBAS DE PASO DE SIGLO - SIN HALLAZGOS.
000370* 2001-04-19 CH  VT-0036 SE RECHAZAN LINEAS SIN LOS 8 CAMPOS.
000380* 2004-09-03 NV  VT-0044 VALIDACION DE PREFIJOS (T/P/C) DE LOS
000390*                        IDENTIFICADORES DE TRANSACCION, PRODUCTO
000400*                        Y CLIENTE.
000410* 2008-01-22 CH  VT-0053 LIMPIEZA DE COMENTARIOS OBSOLETOS.
000420* 2025-11-04 CCH VT-0074 SE QUITAN C01 Y UPSI-0 DE SPECIAL-NAMES
000430*                        (NO SE USABAN). LA VALIDACION DE DIGITOS
000440*                        EN 8100 AHORA USA LA CLASE CLASE-DIGITOS.
000450* 2025-11-25 CCH VT-0077 2230-CONVERTIR-PRECIO DIVIDIA MAL EL
000460*                        PRECIO COMBINADO (QUEDABA 100 VECES MAS
000470*                        GRANDE). 2600-GRABAR-VALIDO AHORA GRABA
000480*                        PRECIO-UNIT E IMPORTE POR LA VISTA NUME-
000490*                        RICA REG-VTA-VALIDA-NUM EN LUGAR DE UNA
000500*                        SUBCADENA, PARA NO VOLVER A DESCUADRAR EL
000510*                        PUNTO DECIMAL AL VIAJAR A VTAANL20.
000520******************************************************************
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID.VTAANL10.
000550 AUTHOR. M. ROMERO.
000560 INSTALLATION. DEPTO DE PROCESAMIENTO DE DATOS - DIV COMERCIAL.
000570 DATE-WRITTEN. 03/14/1988.
000580 DATE-COMPILED.
000590 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000600******************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. IBM-4341.
000640 OBJECT-COMPUTER. IBM-4341.
000650 SPECIAL-NAMES.
000660     CLASS CLASE-DIGITOS IS "0" THRU "9".
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT VTA-ENTRADA ASSIGN TO VTAENT
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS FS-VTA-ENTRADA.
000720     SELECT VTA-VALIDAS ASSIGN TO VTAVAL
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS FS-VTA-VALIDAS.
000750*-----------------------------------------------------------------
000760 DATA DIVISION.
000770******************************************************************
000780*                      FILE SECTION
000790******************************************************************
000800 FILE SECTION.
000810 FD  VTA-ENTRADA
000820     RECORDING MODE IS F.
000830 01  REG-VTA-ENTRADA.
000840     05  REG-VTA-TEXTO             PIC X(150).
000850     05  FILLER                    PIC X(50).
000860
000870 FD  VTA-VALIDAS
000880     RECORDING MODE IS F.
000890 01  REG-VTA-VALIDA.
000900     05  REG-VTA-VALIDA-TEXTO      PIC X(150).
000910     05  FILLER                    PIC X(50).
000920*----2025-11-25 CCH  VT-0077 VISTA NUMERICA DEL MISMO RENGLON,
000930*----PARA GRABAR PRECIO-UNIT E IMPORTE SIN PASAR POR UN MOVE
000940*----ALFANUMERICO QUE DESCUADRA EL PUNTO DECIMAL (VER VT-0077
000950*----EN 2230-CONVERTIR-PRECIO Y 2600-GRABAR-VALIDO).
000960 01  REG-VTA-VALIDA-NUM REDEFINES REG-VTA-VALIDA.
000970     05  FILLER                    PIC X(51).
000980     05  RVN-PRECIO-UNIT           PIC 9(07)V99.
000990     05  FILLER                    PIC X(16).
001000     05  RVN-IMPORTE               PIC 9(09)V99.
001010     05  FILLER                    PIC X(113).
001020******************************************************************
001030*                  WORKING-STORAGE SECTION
001040******************************************************************
001050 WORKING-STORAGE SECTION.
001060*----COPYS DE ARCHIVOS(PARA DEFINIR EL AREA DEL REGISTRO)
001070     COPY REGVENTA.
001080*----INDICADORES DE ARCHIVO.
001090 01  WS-INDICADORES.
001100     05  FS-VTA-ENTRADA            PIC X(02).
001110         88  FS-VTA-ENTRADA-OK     VALUE "00".
001120         88  FS-VTA-ENTRADA-EOF    VALUE "10".
001130     05  FS-VTA-VALIDAS            PIC X(02).
001140         88  FS-VTA-VALIDAS-OK     VALUE "00".
001150     05  WS-FIN-ARCHIVO            PIC X(01) VALUE "N".
001160         88  WS-HAY-MAS-LINEAS     VALUE "N".
001170         88  WS-NO-HAY-MAS-LINEAS  VALUE "S".
001180*----CAMPOS CRUDOS RESULTANTES DE PARTIR LA LINEA POR "|".
001190 01  WS-CAMPOS-CRUDOS.
001200     05  WS-CR-TRANSID             PIC X(20).
001210     05  WS-CR-FECHA               PIC X(20).
001220     05  WS-CR-PRODID              PIC X(20).
001230     05  WS-CR-PRODNOM             PIC X(30).
001240     05  WS-CR-CANTIDAD            PIC X(20).
001250     05  WS-CR-PRECIO              PIC X(20).
001260     05  WS-CR-CLIENTEID           PIC X(20).
001270     05  WS-CR-REGION              PIC X(20).
001280*----2025-11-25 CCH  VT-0077 PASA A NIVEL 77 (CONTADOR SUELTO,
001290*----SIN ESTRUCTURA DE GRUPO).
001300 77  WS-CONTADOR-BARRAS            PIC 9(02) COMP.
001310 01  WS-LINEA-ES-VALIDA            PIC X(01) VALUE "S".
001320     88  WS-LINEA-VALIDA           VALUE "S".
001330     88  WS-LINEA-INVALIDA         VALUE "N".
001340 01  WS-LINEA-SE-PROCESA           PIC X(01) VALUE "S".
001350     88  WS-LINEA-SE-PROCESA-SI    VALUE "S".
001360     88  WS-LINEA-SE-PROCESA-NO    VALUE "N".
001370*----AREA GENERICA PARA QUITAR COMAS DE UN CAMPO DE TEXTO.
001380 01  WS-AREA-LIMPIEZA.
001390     05  WS-LZ-SUCIO               PIC X(30).
001400     05  WS-LZ-LIMPIO              PIC X(30).
001410     05  WS-LZ-LONGITUD            PIC 9(02) COMP.
001420     05  WS-LZ-POS-ORIGEN          PIC 9(02) COMP.
001430     05  WS-LZ-POS-DESTINO         PIC 9(02) COMP.
001440*----AREA GENERICA PARA CONVERTIR UN CAMPO NUMERICO DE TEXTO.
001450 01  WS-AREA-CONVERSION.
001460     05  WS-CV-TEXTO               PIC X(30).
001470     05  WS-CV-LONGITUD            PIC 9(02) COMP.
001480     05  WS-CV-POS                 PIC 9(02) COMP.
001490     05  WS-CV-DIGITO              PIC 9(01).
001500     05  WS-CV-VALOR               PIC 9(09) COMP.
001510     05  WS-CV-ERROR               PIC X(01) VALUE "N".
001520         88  WS-CV-HUBO-ERROR      VALUE "S".
001530         88  WS-CV-SIN-ERROR       VALUE "N".
001540*----DESCOMPOSICION DEL PRECIO UNITARIO (PARTE ENTERA.PARTE DEC).
001550 01  WS-PRECIO-TEXTO.
001560     05  WS-PR-ENTERA              PIC X(20).
001570     05  WS-PR-DECIMAL             PIC X(02) VALUE "00".
001580     05  WS-PR-POS-PUNTO           PIC 9(02) COMP VALUE 0.
001590 01  WS-PRECIO-COMBINADO          PIC 9(09).
001600 01  WS-PRECIO-COMBINADO-R REDEFINES WS-PRECIO-COMBINADO.
001610     05  WS-PC-ENTERO              PIC 9(07).
001620     05  WS-PC-DECIMAL             PIC 9(02).
001630 77  WS-CANTIDAD-NUMERICA          PIC 9(05) COMP.
001640******************************************************************
001650*                    LINKAGE SECTION
001660******************************************************************
001670 LINKAGE SECTION.
001680*----AREA COMUN RECIBIDA DEL CONTROLADOR (COPY LKCOMUN): TRAE LOS
001690*----FILTROS FIJOS Y DEVUELVE LOS CONTADORES DE INGESTA.
001700     COPY LKCOMUN.
001710******************************************************************
001720*                    PROCEDURE DIVISION
001730******************************************************************
001740 PROCEDURE DIVISION USING LK-AREA-COMUN.
001750*-------------------
001760     PERFORM 1000-INICIO   THRU 1000-FIN-INICIO
001770
001780     PERFORM 2000-PROCESO  THRU 2000-FIN-PROCESO
001790         UNTIL WS-NO-HAY-MAS-LINEAS
001800
001810     PERFORM 3000-FIN      THRU 3000-FIN-FIN.
001820
001830 1000-INICIO.
001840*------------
001850     OPEN INPUT  VTA-ENTRADA
001860     OPEN OUTPUT VTA-VALIDAS
001870     PERFORM 2100-LEER-LINEA THRU 2100-FIN-LEER-LINEA.
001880
001890 1000-FIN-INICIO.
001900*----------------
001910     EXIT.
001920
001930 2000-PROCESO.
001940*-------------
001950     PERFORM 2200-TRATAR-LINEA THRU 2200-FIN-TRATAR-LINEA
001960     PERFORM 2100-LEER-LINEA   THRU 2100-FIN-LEER-LINEA.
001970
001980 2000-FIN-PROCESO.
001990*-----------------
002000     EXIT.
002010
002020 2100-LEER-LINEA.
002030*-----------------
002040     READ VTA-ENTRADA
002050         AT END
002060             SET WS-NO-HAY-MAS-LINEAS TO TRUE
002070     END-READ.
002080
002090 2100-FIN-LEER-LINEA.
002100*----------------------
002110     EXIT.
002120
002130 2200-TRATAR-LINEA.
002140*-------------------
002150     SET WS-LINEA-SE-PROCESA-SI TO TRUE
002160     ADD 1 TO LK-TOTAL-LEIDOS
002170
002180*----SE DESCARTA EL ENCABEZADO Y LAS LINEAS EN BLANCO SIN
002190*----CONTARLAS COMO INVALIDAS (NO SON TRANSACCIONES).
002200     IF REG-VTA-TEXTO(1:13) = "TransactionID"
002210         SET WS-LINEA-SE-PROCESA-NO TO TRUE
002220         SUBTRACT 1 FROM LK-TOTAL-LEIDOS
002230     END-IF
002240     IF REG-VTA-TEXTO = SPACES
002250         SET WS-LINEA-SE-PROCESA-NO TO TRUE
002260         SUBTRACT 1 FROM LK-TOTAL-LEIDOS
002270     END-IF
002280
002290     IF WS-LINEA-SE-PROCESA-SI
002300         PERFORM 2210-SEPARAR-CAMPOS
002310             THRU 2210-FIN-SEPARAR-CAMPOS
002320         IF WS-LINEA-SE-PROCESA-SI
002330             PERFORM 2400-VALIDAR-REGISTRO
002340                 THRU 2400-FIN-VALIDAR-REGISTRO
002350             IF WS-LINEA-VALIDA
002360                 PERFORM 2500-APLICAR-FILTROS
002370                     THRU 2500-FIN-APLICAR-FILTROS
002380                 IF WS-LINEA-VALIDA
002390                     PERFORM 2600-GRABAR-VALIDO
002400                         THRU 2600-FIN-GRABAR-VALIDO
002410                 END-IF
002420             END-IF
002430         END-IF
002440     END-IF.
002450
002460 2200-FIN-TRATAR-LINEA.
002470*-------------------------
002480     EXIT.
002490
002500*----PARTE LA LINEA POR "|" Y ARMA EL REG-VENTA. SI LA LINEA NO
002510*----TRAE LOS 8 CAMPOS, O SI CANTIDAD/PRECIO NO SON NUMERICOS
002520*----DESPUES DE LIMPIAR LAS COMAS, LA LINEA SE DESCARTA SIN
002530*----CONTARLA COMO INVALIDA (VT-0036).
002540 2210-SEPARAR-CAMPOS.
002550*----------------------
002560     INITIALIZE REG-VENTA
002570     MOVE 0 TO WS-CONTADOR-BARRAS
002580     INSPECT REG-VTA-TEXTO TALLYING WS-CONTADOR-BARRAS
002590         FOR ALL "|"
002600
002610     IF WS-CONTADOR-BARRAS NOT = 7
002620         SET WS-LINEA-SE-PROCESA-NO TO TRUE
002630         SUBTRACT 1 FROM LK-TOTAL-LEIDOS
002640     ELSE
002650         UNSTRING REG-VTA-TEXTO DELIMITED BY "|"
002660             INTO WS-CR-TRANSID  WS-CR-FECHA
002670                  WS-CR-PRODID   WS-CR-PRODNOM
002680                  WS-CR-CANTIDAD WS-CR-PRECIO
002690                  WS-CR-CLIENTEID WS-CR-REGION
002700         END-UNSTRING
002710
002720         MOVE WS-CR-TRANSID   TO RV-TRANSACCION-ID
002730         MOVE WS-CR-FECHA     TO RV-FECHA
002740         MOVE WS-CR-PRODID    TO RV-PRODUCTO-ID
002750         MOVE WS-CR-CLIENTEID TO RV-CLIENTE-ID
002760         MOVE WS-CR-REGION    TO RV-REGION
002770
002780         MOVE WS-CR-PRODNOM TO WS-LZ-SUCIO
002790         MOVE 20 TO WS-LZ-LONGITUD
002800         PERFORM 8000-LIMPIAR-COMAS THRU 8000-FIN-LIMPIAR-COMAS
002810         MOVE WS-LZ-LIMPIO TO RV-PRODUCTO-NOMBRE
002820
002830         PERFORM 2220-CONVERTIR-CANTIDAD
002840             THRU 2220-FIN-CONVERTIR-CANTIDAD
002850         IF WS-LINEA-SE-PROCESA-SI
002860             PERFORM 2230-CONVERTIR-PRECIO
002870                 THRU 2230-FIN-CONVERTIR-PRECIO
002880         END-IF
002890         IF WS-LINEA-SE-PROCESA-SI
002900             PERFORM 2240-CALCULAR-IMPORTE
002910                 THRU 2240-FIN-CALCULAR-IMPORTE
002920         END-IF
002930     END-IF.
002940
002950 2210-FIN-SEPARAR-CAMPOS.
002960*---------------------------
002970     EXIT.
002980
002990 2220-CONVERTIR-CANTIDAD.
003000*--------------------------
003010     MOVE WS-CR-CANTIDAD TO WS-LZ-SUCIO
003020     MOVE 20 TO WS-LZ-LONGITUD
003030     PERFORM 8000-LIMPIAR-COMAS THRU 8000-FIN-LIMPIAR-COMAS
003040
003050     MOVE WS-LZ-LIMPIO TO WS-CV-TEXTO
003060     MOVE 20 TO WS-CV-LONGITUD
003070     PERFORM 8100-CONVERTIR-ENTERO
003080         THRU 8100-FIN-CONVERTIR-ENTERO
003090
003100     IF WS-CV-HUBO-ERROR
003110         SET WS-LINEA-SE-PROCESA-NO TO TRUE
003120         SUBTRACT 1 FROM LK-TOTAL-LEIDOS
003130     ELSE
003140         MOVE WS-CV-VALOR TO WS-CANTIDAD-NUMERICA
003150         MOVE WS-CV-VALOR TO RV-CANTIDAD
003160     END-IF.
003170
003180 2220-FIN-CONVERTIR-CANTIDAD.
003190*-------------------------------
003200     EXIT.
003210
003220*----EL PRECIO LLEGA COMO TEXTO CON PUNTO DECIMAL, POR EJEMPLO
003230*----"1,234.50". SE LIMPIAN LAS COMAS, SE BUSCA EL PUNTO Y SE
003240*----ARMA EL VALOR NUMERICO CON LAS DOS PARTES (VT-0012).
003250 2230-CONVERTIR-PRECIO.
003260*------------------------
003270     MOVE WS-CR-PRECIO TO WS-LZ-SUCIO
003280     MOVE 20 TO WS-LZ-LONGITUD
003290     PERFORM 8000-LIMPIAR-COMAS THRU 8000-FIN-LIMPIAR-COMAS
003300
003310     MOVE SPACES TO WS-PR-ENTERA
003320     MOVE "00"   TO WS-PR-DECIMAL
003330     MOVE 0      TO WS-PR-POS-PUNTO
003340
003350     PERFORM VARYING WS-LZ-POS-ORIGEN FROM 1 BY 1
003360             UNTIL WS-LZ-POS-ORIGEN > WS-LZ-LONGITUD
003370         IF WS-LZ-LIMPIO(WS-LZ-POS-ORIGEN:1) = "."
003380             MOVE WS-LZ-POS-ORIGEN TO WS-PR-POS-PUNTO
003390         END-IF
003400     END-PERFORM
003410
003420     IF WS-PR-POS-PUNTO = 0
003430         MOVE WS-LZ-LIMPIO TO WS-PR-ENTERA
003440     ELSE
003450         MOVE WS-LZ-LIMPIO(1:WS-PR-POS-PUNTO - 1) TO WS-PR-ENTERA
003460         IF (WS-LZ-LONGITUD - WS-PR-POS-PUNTO) >= 2
003470             MOVE WS-LZ-LIMPIO(WS-PR-POS-PUNTO + 1:2)
003480                 TO WS-PR-DECIMAL
003490         ELSE
003500             MOVE WS-LZ-LIMPIO(WS-PR-POS-PUNTO + 1:1)
003510                 TO WS-PR-DECIMAL(1:1)
003520             MOVE "0" TO WS-PR-DECIMAL(2:1)
003530         END-IF
003540     END-IF
003550
003560     MOVE WS-PR-ENTERA TO WS-CV-TEXTO
003570     MOVE 20 TO WS-CV-LONGITUD
003580     PERFORM 8100-CONVERTIR-ENTERO
003590         THRU 8100-FIN-CONVERTIR-ENTERO
003600
003610     IF WS-CV-HUBO-ERROR
003620         SET WS-LINEA-SE-PROCESA-NO TO TRUE
003630         SUBTRACT 1 FROM LK-TOTAL-LEIDOS
003640     ELSE
003650         MOVE WS-CV-VALOR TO WS-PC-ENTERO
003660
003670         MOVE WS-PR-DECIMAL TO WS-CV-TEXTO
003680         MOVE 2 TO WS-CV-LONGITUD
003690         PERFORM 8100-CONVERTIR-ENTERO
003700             THRU 8100-FIN-CONVERTIR-ENTERO
003710         IF WS-CV-HUBO-ERROR
003720             SET WS-LINEA-SE-PROCESA-NO TO TRUE
003730             SUBTRACT 1 FROM LK-TOTAL-LEIDOS
003740         ELSE
003750             MOVE WS-CV-VALOR TO WS-PC-DECIMAL
003760*            2025-11-25 CCH  VT-0077 WS-PRECIO-COMBINADO GUARDA
003770*            EL ENTERO (PARTE-ENTERA X 100 + PARTE-DECIMAL), NO
003780*            UN VALOR CON PUNTO DECIMAL, POR LO QUE SE DIVIDE
003790*            ENTRE 100 AL PASARLO A RV-PRECIO-UNIT (ANTES UN
003800*            MOVE LO DEJABA 100 VECES MAS GRANDE).
003810             DIVIDE WS-PRECIO-COMBINADO BY 100
003820                 GIVING RV-PRECIO-UNIT
003830         END-IF
003840     END-IF.
003850
003860 2230-FIN-CONVERTIR-PRECIO.
003870*-----------------------------
003880     EXIT.
003890
003900 2240-CALCULAR-IMPORTE.
003910*-------------------------
003920     COMPUTE RV-IMPORTE = RV-CANTIDAD * RV-PRECIO-UNIT.
003930
003940 2240-FIN-CALCULAR-IMPORTE.
003950*---------------------------
003960     EXIT.
003970
003980*----REGLAS DE VALIDACION DEL SPEC (VT-0003, VT-0014, VT-0044).
003990 2400-VALIDAR-REGISTRO.
004000*-------------------------
004010     SET WS-LINEA-VALIDA TO TRUE
004020
004030     IF RV-CANTIDAD <= 0
004040         SET WS-LINEA-INVALIDA TO TRUE
004050     END-IF
004060     IF RV-PRECIO-UNIT <= 0
004070         SET WS-LINEA-INVALIDA TO TRUE
004080     END-IF
004090     IF RV-TRANSACCION-ID(1:1) NOT = "T"
004100         SET WS-LINEA-INVALIDA TO TRUE
004110     END-IF
004120     IF RV-PRODUCTO-ID(1:1) NOT = "P"
004130         SET WS-LINEA-INVALIDA TO TRUE
004140     END-IF
004150     IF RV-CLIENTE-ID(1:1) NOT = "C"
004160         SET WS-LINEA-INVALIDA TO TRUE
004170     END-IF
004180     IF RV-REGION = SPACES
004190         SET WS-LINEA-INVALIDA TO TRUE
004200     END-IF
004210
004220     IF WS-LINEA-INVALIDA
004230         ADD 1 TO LK-TOTAL-INVALIDOS
004240     END-IF.
004250
004260 2400-FIN-VALIDAR-REGISTRO.
004270*-----------------------------
004280     EXIT.
004290
004300*----FILTROS OPCIONALES: REGION, LUEGO IMPORTE MINIMO, LUEGO
004310*----IMPORTE MAXIMO (VT-0015). EN ESTA CORRIDA QUEDAN APAGADOS
004320*----(VER 1200-FIJAR-FILTROS EN VTAANL00).
004330 2500-APLICAR-FILTROS.
004340*------------------------
004350     IF LK-CON-FILTRO-REGION
004360         IF RV-REGION NOT = LK-REGION-FILTRO
004370             SET WS-LINEA-INVALIDA TO TRUE
004380             ADD 1 TO LK-TOTAL-FILT-REGION
004390         END-IF
004400     END-IF
004410
004420     IF WS-LINEA-VALIDA AND LK-CON-FILTRO-MINIMO
004430         IF RV-IMPORTE < LK-IMPORTE-MINIMO
004440             SET WS-LINEA-INVALIDA TO TRUE
004450             ADD 1 TO LK-TOTAL-FILT-IMPORTE
004460         END-IF
004470     END-IF
004480
004490     IF WS-LINEA-VALIDA AND LK-CON-FILTRO-MAXIMO
004500         IF RV-IMPORTE > LK-IMPORTE-MAXIMO
004510             SET WS-LINEA-INVALIDA TO TRUE
004520             ADD 1 TO LK-TOTAL-FILT-IMPORTE
004530         END-IF
004540     END-IF.
004550
004560 2500-FIN-APLICAR-FILTROS.
004570*----------------------------
004580     EXIT.
004590
004600 2600-GRABAR-VALIDO.
004610*----------------------
004620     MOVE SPACES TO REG-VTA-VALIDA
004630     MOVE RV-TRANSACCION-ID  TO REG-VTA-VALIDA-TEXTO(1:10)
004640     MOVE RV-FECHA           TO REG-VTA-VALIDA-TEXTO(11:10)
004650     MOVE RV-PRODUCTO-ID     TO REG-VTA-VALIDA-TEXTO(21:6)
004660     MOVE RV-PRODUCTO-NOMBRE TO REG-VTA-VALIDA-TEXTO(27:20)
004670     MOVE RV-CANTIDAD        TO REG-VTA-VALIDA-TEXTO(47:5)
004680*    VT-0077 PRECIO-UNIT E IMPORTE SE GRABAN POR LA VISTA
004690*    NUMERICA (REG-VTA-VALIDA-NUM) PARA NO PERDER EL PUNTO
004700*    DECIMAL EN EL VIAJE POR EL ARCHIVO DE VALIDAS.
004710     MOVE RV-PRECIO-UNIT     TO RVN-PRECIO-UNIT
004720     MOVE RV-CLIENTE-ID      TO REG-VTA-VALIDA-TEXTO(61:6)
004730     MOVE RV-REGION          TO REG-VTA-VALIDA-TEXTO(67:10)
004740     MOVE RV-IMPORTE         TO RVN-IMPORTE
004750     WRITE REG-VTA-VALIDA
004760     ADD 1 TO LK-TOTAL-VALIDOS.
004770
004780 2600-FIN-GRABAR-VALIDO.
004790*---------------------------
004800     EXIT.
004810
004820*----PARAGRAFO GENERICO: QUITA LAS COMAS DE WS-LZ-SUCIO Y DEJA
004830*----EL RESULTADO JUSTIFICADO A LA IZQUIERDA EN WS-LZ-LIMPIO.
004840 8000-LIMPIAR-COMAS.
004850*----------------------
004860     MOVE SPACES TO WS-LZ-LIMPIO
004870     MOVE 0 TO WS-LZ-POS-DESTINO
004880     PERFORM VARYING WS-LZ-POS-ORIGEN FROM 1 BY 1
004890             UNTIL WS-LZ-POS-ORIGEN > WS-LZ-LONGITUD
004900         IF WS-LZ-SUCIO(WS-LZ-POS-ORIGEN:1) NOT = ","
004910             ADD 1 TO WS-LZ-POS-DESTINO
004920             MOVE WS-LZ-SUCIO(WS-LZ-POS-ORIGEN:1)
004930                 TO WS-LZ-LIMPIO(WS-LZ-POS-DESTINO:1)
004940         END-IF
004950     END-PERFORM
004960     MOVE WS-LZ-POS-DESTINO TO WS-LZ-LONGITUD.
004970
004980 8000-FIN-LIMPIAR-COMAS.
004990*---------------------------
005000     EXIT.
005010
005020*----PARAGRAFO GENERICO: CONVIERTE WS-CV-TEXTO (DIGITOS A LA
005030*----IZQUIERDA, RESTO BLANCOS) EN EL VALOR NUMERICO WS-CV-VALOR.
005040*----SI ALGUN CARACTER NO ES DIGITO, O SI EL CAMPO VIENE VACIO,
005050*----SE PRENDE WS-CV-ERROR.
005060 8100-CONVERTIR-ENTERO.
005070*--------------------------
005080     MOVE 0   TO WS-CV-VALOR
005090     SET WS-CV-SIN-ERROR TO TRUE
005100     IF WS-CV-TEXTO = SPACES
005110         SET WS-CV-HUBO-ERROR TO TRUE
005120     ELSE
005130         PERFORM VARYING WS-CV-POS FROM 1 BY 1
005140                 UNTIL WS-CV-POS > WS-CV-LONGITUD
005150             IF WS-CV-TEXTO(WS-CV-POS:1) = SPACE
005160                 CONTINUE
005170             ELSE
005180                 IF WS-CV-TEXTO(WS-CV-POS:1) NOT CLASE-DIGITOS
005190                     SET WS-CV-HUBO-ERROR TO TRUE
005200                 ELSE
005210                     MOVE WS-CV-TEXTO(WS-CV-POS:1) TO WS-CV-DIGITO
005220                     COMPUTE WS-CV-VALOR =
005230                         WS-CV-VALOR * 10 + WS-CV-DIGITO
005240                 END-IF
005250             END-IF
005260         END-PERFORM
005270     END-IF.
005280
005290 8100-FIN-CONVERTIR-ENTERO.
005300*------------------------------
005310     EXIT.
005320
005330 3000-FIN.
005340*----------
005350     CLOSE VTA-ENTRADA
005360           VTA-VALIDAS.
005370
005380 3000-FIN-FIN.
005390*----------------
005400     EXIT.
