000100******************************************************************
000110* COPY REGENRIQ
000120* AREA DE TRABAJO DE LA VENTA ENRIQUECIDA (LOS 8 CAMPOS DE LA
000130* VENTA MAS LOS 4 CAMPOS QUE APORTA EL CATALOGO). ESTE ES EL
000140* REGISTRO QUE SE GRABA EN EL FICHERO DE SALIDA DE VTAANL20 Y
000150* SE VUELVE A LEER EN VTAANL30 PARA LA ANALITICA.
000160* 2024-02-12 CCH  VT-0007 ALTA DEL COPY.
000170* 2024-07-30 CCH  VT-0055 SE PARTE EL RATING PARA IMPRESION.
000180******************************************************************
000190 01  REG-VENTA-ENRIQ.
000200     05  EV-TRANSACCION-ID         PIC X(10).
000210     05  EV-FECHA                  PIC X(10).
000220     05  EV-PRODUCTO-ID            PIC X(06).
000230     05  EV-PRODUCTO-NOMBRE        PIC X(20).
000240     05  EV-CANTIDAD               PIC 9(05).
000250     05  EV-PRECIO-UNIT            PIC 9(07)V99.
000260     05  EV-CLIENTE-ID             PIC X(06).
000270     05  EV-REGION                 PIC X(10).
000280     05  EV-API-CATEGORIA          PIC X(20).
000290     05  EV-API-MARCA              PIC X(20).
000300     05  EV-API-RATING             PIC 9V99.
000310     05  EV-API-RATING-R REDEFINES EV-API-RATING.
000320         10  EV-API-RATING-ENT     PIC 9.
000330         10  EV-API-RATING-DEC     PIC 99.
000340     05  EV-API-MATCH              PIC X(05).
000350     05  FILLER                    PIC X(10).
