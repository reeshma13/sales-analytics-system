000100******************************************************************
000110* PROGRAMA: VTAANL40  -  GENERADOR DEL INFORME DE ANALITICA DE
000120*           VENTAS. TOMA EL AREA DE RESUMEN YA CALCULADA POR
000130*           VTAANL30 Y LOS CONTADORES DE ENRIQUECIMIENTO DEL AREA
000140*           COMUN, Y ESCRIBE EL INFORME COLUMNAR DE 8 SECCIONES
000150*           EN EL ARCHIVO DE SALIDA DE REPORTES.
000160******************************************************************
000170* BITACORA DE CAMBIOS
000180* 1990-01-18 AT  VT-0001 ALTA DEL PROGRAMA (SOLO TOTALES
000190*                        GENERALES E IMPRESION DEL CATALOGO).
000200* 1991-06-09 MR  VT-0005 SE AGREGA TABLA DE REGIONES CON SU
000210*                        PORCENTAJE DEL TOTAL.
000220* 1993-02-27 AT  VT-0011 SE AGREGA TOP-5 DE PRODUCTOS Y CLIENTES.
000230* 1995-08-14 CH  VT-0017 SE AGREGA LA TENDENCIA DIARIA Y EL DIA
000240*                        PICO DE VENTAS.
000250* 1995-09-02 CH  VT-0018 SE AGREGA LA TABLA DE PRODUCTOS DE BAJO
000260*                        RENDIMIENTO.
000270* 1998-11-30 CH  VT-0024 REVISION POR EL CAMBIO DE SIGLO EN EL
000280*                        SELLO DE FECHA DEL ENCABEZADO.
000290* 2001-04-19 CH  VT-0029 SE AGREGA LA SECCION DE RESUMEN DE
000300*                        ENRIQUECIMIENTO CON LA LISTA DE NO
000310*                        COINCIDENTES.
000320* 2004-09-03 NV  VT-0035 SEPARADORES DE MILLAR EN LOS MONTOS DEL
000330*                        INFORME (ANTES SE IMPRIMIAN SIN COMAS).
000340* 2008-01-22 CH  VT-0041 LIMPIEZA DE COMENTARIOS OBSOLETOS.
000350* 2025-11-04 CCH VT-0074 SE QUITAN CLASE-DIGITOS Y UPSI-0 DE
000360*                        SPECIAL-NAMES (NO SE USABAN). EL PRIMER
000370*                        RENGLON DEL INFORME (LA REGLA DOBLE DEL
000380*                        ENCABEZADO) AHORA SE GRABA CON AVANCE A
000390*                        TOP-OF-FORM EN LUGAR DE UN WRITE SIMPLE.
000400******************************************************************
000410 IDENTIFICATION DIVISION.
000420 PROGRAM-ID.VTAANL40.
000430 AUTHOR. A. TORRES.
000440 INSTALLATION. DEPTO DE PROCESAMIENTO DE DATOS - DIV COMERCIAL.
000450 DATE-WRITTEN. 01/18/1990.
000460 DATE-COMPILED.
000470 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-4341.
000520 OBJECT-COMPUTER. IBM-4341.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT VTA-REPORTE ASSIGN TO VTARPT
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS FS-VTA-REPORTE.
000600*-----------------------------------------------------------------
000610 DATA DIVISION.
000620******************************************************************
000630*                      FILE SECTION
000640******************************************************************
000650 FILE SECTION.
000660 FD  VTA-REPORTE
000670     RECORDING MODE IS F.
000680 01  REG-VTA-REPORTE.
000690     05  REG-RPT-TEXTO             PIC X(132).
000700******************************************************************
000710*                  WORKING-STORAGE SECTION
000720******************************************************************
000730 WORKING-STORAGE SECTION.
000740*----INDICADOR DE ARCHIVO.
000750 01  FS-VTA-REPORTE                PIC X(02).
000760*----SUBINDICES Y APOYO GENERAL.
000770 01  WS-SUBINDICES.
000780     05  WS-RENGLONES-ESCRITOS     PIC 9(05) COMP.
000790*----LINEA DE TRABAJO DEL INFORME (SE ARMA AQUI Y SE GRABA).
000800*----2025-11-25 CCH  VT-0077 PASA A NIVEL 77 (RENGLON DE TRABAJO
000810*----SUELTO, SIN ESTRUCTURA DE GRUPO).
000820 77  WS-LINEA-RPT                  PIC X(132).
000830*----RENGLONES FIJOS DE REGLA (VT-0001).
000840 01  WS-REGLA-DOBLE                PIC X(70) VALUE ALL "=".
000850 01  WS-REGLA-SIMPLE               PIC X(70) VALUE ALL "-".
000860*----CAMPOS EDITADOS PARA IMPRESION DE MONTOS Y CANTIDADES
000870*----(VT-0035). TODOS CON SIGNO FLOTANTE Y COMAS DE MILLAR EN
000880*----LOS CAMPOS DE DINERO; LOS DE CANTIDAD SOLO SUPRIMEN CEROS.
000890 01  WS-AREAS-EDICION.
000900     05  WS-ED-MONTO-2DP           PIC $$,$$$,$$$,$$9.99.
000910     05  WS-ED-MONTO-18            PIC $$,$$$,$$$,$$$,$$9.
000920     05  WS-ED-MONTO-15            PIC $$$,$$$,$$$,$$9.
000930     05  WS-ED-PORCENTAJE          PIC Z(11)9.99.
000940     05  WS-ED-TASA-EXITO          PIC ZZ9.9.
000950     05  WS-ED-CANT-6              PIC Z(05)9.
000960     05  WS-ED-CANT-6-B            PIC Z(05)9.
000970     05  WS-ED-CANT-10             PIC Z(09)9.
000980     05  WS-ED-CANT-12             PIC Z(11)9.
000990     05  WS-ED-CANT-15             PIC Z(14)9.
001000     05  WS-ED-CANT-18             PIC Z(17)9.
001010     05  FILLER                    PIC X(10).
001020******************************************************************
001030*                    LINKAGE SECTION
001040******************************************************************
001050 LINKAGE SECTION.
001060*----AREA COMUN Y RESUMEN DE LA ANALITICA RECIBIDOS DEL
001070*----CONTROLADOR (COPY LKCOMUN Y COPY REGRESUM), YA ACUMULADOS
001080*----Y ORDENADOS POR VTAANL30.
001090     COPY LKCOMUN.
001100     COPY REGRESUM.
001110******************************************************************
001120*                    PROCEDURE DIVISION
001130******************************************************************
001140 PROCEDURE DIVISION USING LK-AREA-COMUN REG-RESUMEN-ANALITICA.
001150*---------------------------------------------------------------
001160     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
001170
001180     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
001190
001200     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
001210
001220 1000-INICIO.
001230*------------
001240     MOVE 0 TO WS-RENGLONES-ESCRITOS
001250     OPEN OUTPUT VTA-REPORTE
001260     PERFORM 1100-GRABAR-ENCABEZADO
001270         THRU 1100-FIN-GRABAR-ENCABEZADO.
001280
001290 1000-FIN-INICIO.
001300*----------------
001310     EXIT.
001320
001330*----SECCION 1 - HEADER: TITULO, SELLO DE FECHA/HORA Y CANTIDAD
001340*----DE REGISTROS PROCESADOS, ENMARCADOS POR REGLAS DOBLES.
001350 1100-GRABAR-ENCABEZADO.
001360*---------------------------
001370     PERFORM 9100-ESCRIBIR-REGLA-DOBLE
001380         THRU 9100-FIN-ESCRIBIR-REGLA-DOBLE
001390
001400     MOVE SPACES TO WS-LINEA-RPT
001410     MOVE "SALES ANALYTICS REPORT" TO WS-LINEA-RPT(1:23)
001420     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
001430
001440     MOVE SPACES TO WS-LINEA-RPT
001450     STRING "Generated: " DELIMITED BY SIZE
001460            LK-TS-FECHA    DELIMITED BY SIZE
001470            " "            DELIMITED BY SIZE
001480            LK-TS-HORA     DELIMITED BY SIZE
001490         INTO WS-LINEA-RPT
001500     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
001510
001520     MOVE SPACES TO WS-LINEA-RPT
001530     MOVE LK-TOTAL-VALIDOS TO WS-ED-CANT-10
001540     STRING "Records Processed: " DELIMITED BY SIZE
001550            WS-ED-CANT-10          DELIMITED BY SIZE
001560         INTO WS-LINEA-RPT
001570     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
001580
001590     PERFORM 9100-ESCRIBIR-REGLA-DOBLE
001600         THRU 9100-FIN-ESCRIBIR-REGLA-DOBLE.
001610
001620 1100-FIN-GRABAR-ENCABEZADO.
001630*-------------------------------
001640     EXIT.
001650
001660 2000-PROCESO.
001670*-------------
001680     PERFORM 2100-RESUMEN-GENERAL THRU 2100-FIN-RESUMEN-GENERAL
001690     PERFORM 2200-REGIONES        THRU 2200-FIN-REGIONES
001700     PERFORM 2300-TOP5-PRODUCTOS  THRU 2300-FIN-TOP5-PRODUCTOS
001710     PERFORM 2400-TOP5-CLIENTES   THRU 2400-FIN-TOP5-CLIENTES
001720     PERFORM 2500-TENDENCIA-DIARIA
001730         THRU 2500-FIN-TENDENCIA-DIARIA
001740     PERFORM 2600-ANALISIS-PRODUCTO
001750         THRU 2600-FIN-ANALISIS-PRODUCTO
001760     PERFORM 2700-RESUMEN-ENRIQUECIMIENTO
001770         THRU 2700-FIN-RESUMEN-ENRIQUECIMIENTO.
001780
001790 2000-FIN-PROCESO.
001800*-----------------
001810     EXIT.
001820
001830*----SECCION 2 - OVERALL SUMMARY: ETIQUETAS A 25 POSICIONES,
001840*----MONTOS A 2 DECIMALES Y RANGO DE FECHAS (VT-0001/VT-0035).
001850 2100-RESUMEN-GENERAL.
001860*-------------------------
001870     MOVE SPACES TO WS-LINEA-RPT
001880     MOVE "OVERALL SUMMARY" TO WS-LINEA-RPT(1:15)
001890     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
001900     MOVE WS-REGLA-SIMPLE TO WS-LINEA-RPT
001910     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
001920
001930     MOVE SPACES TO WS-LINEA-RPT
001940     MOVE "Total Revenue:" TO WS-LINEA-RPT(1:25)
001950     MOVE RS-TOTAL-INGRESO TO WS-ED-MONTO-2DP
001960     MOVE WS-ED-MONTO-2DP TO WS-LINEA-RPT(26:17)
001970     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
001980
001990     MOVE SPACES TO WS-LINEA-RPT
002000     MOVE "Total Transactions:" TO WS-LINEA-RPT(1:25)
002010     MOVE RS-TOTAL-TRANS TO WS-ED-CANT-10
002020     MOVE WS-ED-CANT-10  TO WS-LINEA-RPT(26:10)
002030     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
002040
002050     MOVE SPACES TO WS-LINEA-RPT
002060     MOVE "Average Order Value:" TO WS-LINEA-RPT(1:25)
002070     MOVE RS-PROMEDIO-PEDIDO TO WS-ED-MONTO-2DP
002080     MOVE WS-ED-MONTO-2DP    TO WS-LINEA-RPT(26:17)
002090     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
002100
002110     MOVE SPACES TO WS-LINEA-RPT
002120     MOVE "Date Range:" TO WS-LINEA-RPT(1:25)
002130     IF RS-FECHA-PRIMERA = SPACES
002140         MOVE "N/A" TO WS-LINEA-RPT(26:3)
002150     ELSE
002160         STRING RS-FECHA-PRIMERA DELIMITED BY SIZE
002170                " to "            DELIMITED BY SIZE
002180                RS-FECHA-ULTIMA   DELIMITED BY SIZE
002190             INTO WS-LINEA-RPT(26:45)
002200     END-IF
002210     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
002220
002230     MOVE SPACES TO WS-LINEA-RPT
002240     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA.
002250
002260 2100-FIN-RESUMEN-GENERAL.
002270*-----------------------------
002280     EXIT.
002290
002300*----SECCION 3 - REGION-WISE PERFORMANCE: LA TABLA YA LLEGA
002310*----ORDENADA DESCENDENTE POR VENTAS DESDE VTAANL30 (VT-0005).
002320 2200-REGIONES.
002330*-----------------
002340     MOVE SPACES TO WS-LINEA-RPT
002350     MOVE "REGION-WISE PERFORMANCE" TO WS-LINEA-RPT(1:23)
002360     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
002370     MOVE WS-REGLA-SIMPLE TO WS-LINEA-RPT
002380     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
002390
002400     MOVE SPACES TO WS-LINEA-RPT
002410     MOVE "Region"       TO WS-LINEA-RPT(1:12)
002420     MOVE "Sales"        TO WS-LINEA-RPT(13:18)
002430     MOVE "% of Total"   TO WS-LINEA-RPT(31:15)
002440     MOVE "Transactions" TO WS-LINEA-RPT(46:15)
002450     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
002460
002470     IF RS-REGION-CANT > 0
002480         PERFORM VARYING RS-REGION-IDX FROM 1 BY 1
002490                 UNTIL RS-REGION-IDX > RS-REGION-CANT
002500             MOVE SPACES TO WS-LINEA-RPT
002510             MOVE RS-REGION-NOMBRE(RS-REGION-IDX)
002520                 TO WS-LINEA-RPT(1:12)
002530             MOVE RS-REGION-VENTAS(RS-REGION-IDX)
002540                 TO WS-ED-MONTO-18
002550             MOVE WS-ED-MONTO-18 TO WS-LINEA-RPT(13:18)
002560             MOVE RS-REGION-PORCENT(RS-REGION-IDX)
002570                 TO WS-ED-PORCENTAJE
002580             MOVE WS-ED-PORCENTAJE TO WS-LINEA-RPT(31:15)
002590             MOVE RS-REGION-TRANS(RS-REGION-IDX)
002600                 TO WS-ED-CANT-15
002610             MOVE WS-ED-CANT-15 TO WS-LINEA-RPT(46:15)
002620             PERFORM 9000-ESCRIBIR-LINEA
002630                 THRU 9000-FIN-ESCRIBIR-LINEA
002640         END-PERFORM
002650     END-IF
002660
002670     MOVE SPACES TO WS-LINEA-RPT
002680     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA.
002690
002700 2200-FIN-REGIONES.
002710*----------------------
002720     EXIT.
002730
002740*----SECCION 4 - TOP 5 PRODUCTS, YA ORDENADOS POR CANTIDAD
002750*----DESCENDENTE DESDE VTAANL30 (VT-0011).
002760 2300-TOP5-PRODUCTOS.
002770*-----------------------
002780     MOVE SPACES TO WS-LINEA-RPT
002790     MOVE "TOP 5 PRODUCTS" TO WS-LINEA-RPT(1:14)
002800     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
002810     MOVE WS-REGLA-SIMPLE TO WS-LINEA-RPT
002820     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
002830
002840     MOVE SPACES TO WS-LINEA-RPT
002850     MOVE "Rank"         TO WS-LINEA-RPT(1:6)
002860     MOVE "Product Name" TO WS-LINEA-RPT(7:20)
002870     MOVE "Quantity"     TO WS-LINEA-RPT(27:12)
002880     MOVE "Revenue"      TO WS-LINEA-RPT(39:15)
002890     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
002900
002910     PERFORM VARYING RS-TOP5-PROD-IDX FROM 1 BY 1
002920             UNTIL RS-TOP5-PROD-IDX > 5
002930         IF RS-TOP5-PROD-NOMBRE(RS-TOP5-PROD-IDX) NOT = SPACES
002940             MOVE SPACES TO WS-LINEA-RPT
002950             MOVE RS-TOP5-PROD-IDX TO WS-ED-CANT-6
002960             MOVE WS-ED-CANT-6 TO WS-LINEA-RPT(1:6)
002970             MOVE RS-TOP5-PROD-NOMBRE(RS-TOP5-PROD-IDX)
002980                 TO WS-LINEA-RPT(7:20)
002990             MOVE RS-TOP5-PROD-CANTD(RS-TOP5-PROD-IDX)
003000                 TO WS-ED-CANT-12
003010             MOVE WS-ED-CANT-12 TO WS-LINEA-RPT(27:12)
003020             MOVE RS-TOP5-PROD-INGR(RS-TOP5-PROD-IDX)
003030                 TO WS-ED-MONTO-15
003040             MOVE WS-ED-MONTO-15 TO WS-LINEA-RPT(39:15)
003050             PERFORM 9000-ESCRIBIR-LINEA
003060                 THRU 9000-FIN-ESCRIBIR-LINEA
003070         END-IF
003080     END-PERFORM
003090
003100     MOVE SPACES TO WS-LINEA-RPT
003110     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA.
003120
003130 2300-FIN-TOP5-PRODUCTOS.
003140*----------------------------
003150     EXIT.
003160
003170*----SECCION 5 - TOP 5 CUSTOMERS, YA ORDENADOS POR GASTO
003180*----DESCENDENTE DESDE VTAANL30 (VT-0011).
003190 2400-TOP5-CLIENTES.
003200*----------------------
003210     MOVE SPACES TO WS-LINEA-RPT
003220     MOVE "TOP 5 CUSTOMERS" TO WS-LINEA-RPT(1:15)
003230     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
003240     MOVE WS-REGLA-SIMPLE TO WS-LINEA-RPT
003250     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
003260
003270     MOVE SPACES TO WS-LINEA-RPT
003280     MOVE "Rank"        TO WS-LINEA-RPT(1:6)
003290     MOVE "Customer ID" TO WS-LINEA-RPT(7:15)
003300     MOVE "Total Spent" TO WS-LINEA-RPT(22:18)
003310     MOVE "Orders"      TO WS-LINEA-RPT(40:10)
003320     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
003330
003340     PERFORM VARYING RS-TOP5-CLI-IDX FROM 1 BY 1
003350             UNTIL RS-TOP5-CLI-IDX > 5
003360         IF RS-TOP5-CLI-ID(RS-TOP5-CLI-IDX) NOT = SPACES
003370             MOVE SPACES TO WS-LINEA-RPT
003380             MOVE RS-TOP5-CLI-IDX TO WS-ED-CANT-6
003390             MOVE WS-ED-CANT-6 TO WS-LINEA-RPT(1:6)
003400             MOVE RS-TOP5-CLI-ID(RS-TOP5-CLI-IDX)
003410                 TO WS-LINEA-RPT(7:15)
003420             MOVE RS-TOP5-CLI-GASTO(RS-TOP5-CLI-IDX)
003430                 TO WS-ED-MONTO-18
003440             MOVE WS-ED-MONTO-18 TO WS-LINEA-RPT(22:18)
003450             MOVE RS-TOP5-CLI-PEDIDOS(RS-TOP5-CLI-IDX)
003460                 TO WS-ED-CANT-10
003470             MOVE WS-ED-CANT-10 TO WS-LINEA-RPT(40:10)
003480             PERFORM 9000-ESCRIBIR-LINEA
003490                 THRU 9000-FIN-ESCRIBIR-LINEA
003500         END-IF
003510     END-PERFORM
003520
003530     MOVE SPACES TO WS-LINEA-RPT
003540     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA.
003550
003560 2400-FIN-TOP5-CLIENTES.
003570*---------------------------
003580     EXIT.
003590
003600*----SECCION 6 - DAILY SALES TREND, YA ORDENADA ASCENDENTE POR
003610*----FECHA DESDE VTAANL30 CON EL SORT DE LA CASA (VT-0017).
003620 2500-TENDENCIA-DIARIA.
003630*---------------------------
003640     MOVE SPACES TO WS-LINEA-RPT
003650     MOVE "DAILY SALES TREND" TO WS-LINEA-RPT(1:17)
003660     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
003670     MOVE WS-REGLA-SIMPLE TO WS-LINEA-RPT
003680     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
003690
003700     MOVE SPACES TO WS-LINEA-RPT
003710     MOVE "Date"             TO WS-LINEA-RPT(1:12)
003720     MOVE "Revenue"          TO WS-LINEA-RPT(13:15)
003730     MOVE "Transactions"     TO WS-LINEA-RPT(28:15)
003740     MOVE "Unique Customers" TO WS-LINEA-RPT(43:18)
003750     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
003760
003770     IF RS-DIARIO-CANT > 0
003780         PERFORM VARYING RS-DIARIO-IDX FROM 1 BY 1
003790                 UNTIL RS-DIARIO-IDX > RS-DIARIO-CANT
003800             MOVE SPACES TO WS-LINEA-RPT
003810             MOVE RS-DIARIO-FECHA(RS-DIARIO-IDX)
003820                 TO WS-LINEA-RPT(1:12)
003830             MOVE RS-DIARIO-INGRESO(RS-DIARIO-IDX)
003840                 TO WS-ED-MONTO-15
003850             MOVE WS-ED-MONTO-15 TO WS-LINEA-RPT(13:15)
003860             MOVE RS-DIARIO-TRANS(RS-DIARIO-IDX)
003870                 TO WS-ED-CANT-15
003880             MOVE WS-ED-CANT-15 TO WS-LINEA-RPT(28:15)
003890             MOVE RS-DIARIO-CLI-CANT(RS-DIARIO-IDX)
003900                 TO WS-ED-CANT-18
003910             MOVE WS-ED-CANT-18 TO WS-LINEA-RPT(43:18)
003920             PERFORM 9000-ESCRIBIR-LINEA
003930                 THRU 9000-FIN-ESCRIBIR-LINEA
003940         END-PERFORM
003950     END-IF
003960
003970     MOVE SPACES TO WS-LINEA-RPT
003980     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA.
003990
004000 2500-FIN-TENDENCIA-DIARIA.
004010*------------------------------
004020     EXIT.
004030
004040*----SECCION 7 - PRODUCT PERFORMANCE ANALYSIS: RENGLON DEL DIA
004050*----PICO MAS LA TABLA DE BAJO RENDIMIENTO, YA ORDENADA
004060*----ASCENDENTE POR CANTIDAD DESDE VTAANL30 (VT-0018).
004070 2600-ANALISIS-PRODUCTO.
004080*----------------------------
004090     MOVE SPACES TO WS-LINEA-RPT
004100     MOVE "PRODUCT PERFORMANCE ANALYSIS" TO WS-LINEA-RPT(1:28)
004110     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004120     MOVE WS-REGLA-SIMPLE TO WS-LINEA-RPT
004130     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004140
004150     MOVE SPACES TO WS-LINEA-RPT
004160     IF RS-PICO-HALLADO = "S"
004170         MOVE RS-PICO-INGRESO TO WS-ED-MONTO-15
004180         STRING "Peak Sales Day: " DELIMITED BY SIZE
004190                RS-PICO-FECHA      DELIMITED BY SIZE
004200                "  Revenue: "      DELIMITED BY SIZE
004210                WS-ED-MONTO-15     DELIMITED BY SIZE
004220             INTO WS-LINEA-RPT
004230     ELSE
004240         MOVE "Peak Sales Day: None" TO WS-LINEA-RPT(1:20)
004250     END-IF
004260     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004270
004280     MOVE SPACES TO WS-LINEA-RPT
004290     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004300
004310     IF RS-BAJO-CANT > 0
004320         MOVE SPACES TO WS-LINEA-RPT
004330         MOVE "Low Performing Products" TO WS-LINEA-RPT(1:23)
004340         PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004350
004360         MOVE SPACES TO WS-LINEA-RPT
004370         MOVE "Product"  TO WS-LINEA-RPT(1:20)
004380         MOVE "Quantity" TO WS-LINEA-RPT(21:12)
004390         MOVE "Revenue"  TO WS-LINEA-RPT(33:15)
004400         PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004410
004420         PERFORM VARYING RS-BAJO-IDX FROM 1 BY 1
004430                 UNTIL RS-BAJO-IDX > RS-BAJO-CANT
004440             MOVE SPACES TO WS-LINEA-RPT
004450             MOVE RS-BAJO-NOMBRE(RS-BAJO-IDX)
004460                 TO WS-LINEA-RPT(1:20)
004470             MOVE RS-BAJO-CANTD(RS-BAJO-IDX) TO WS-ED-CANT-12
004480             MOVE WS-ED-CANT-12 TO WS-LINEA-RPT(21:12)
004490             MOVE RS-BAJO-INGR(RS-BAJO-IDX)  TO WS-ED-MONTO-15
004500             MOVE WS-ED-MONTO-15 TO WS-LINEA-RPT(33:15)
004510             PERFORM 9000-ESCRIBIR-LINEA
004520                 THRU 9000-FIN-ESCRIBIR-LINEA
004530         END-PERFORM
004540     END-IF
004550
004560     MOVE SPACES TO WS-LINEA-RPT
004570     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA.
004580
004590 2600-FIN-ANALISIS-PRODUCTO.
004600*-------------------------------
004610     EXIT.
004620
004630*----SECCION 8 - API ENRICHMENT SUMMARY: MATCH/TOTAL, TASA DE
004640*----EXITO A 1 DECIMAL Y LA LISTA DE PRODUCTOS NO COINCIDENTES
004650*----(VT-0029).
004660 2700-RESUMEN-ENRIQUECIMIENTO.
004670*----------------------------------
004680     MOVE SPACES TO WS-LINEA-RPT
004690     MOVE "API ENRICHMENT SUMMARY" TO WS-LINEA-RPT(1:22)
004700     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004710     MOVE WS-REGLA-SIMPLE TO WS-LINEA-RPT
004720     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004730
004740     MOVE SPACES TO WS-LINEA-RPT
004750     MOVE LK-TOTAL-ENRIQUECIDOS TO WS-ED-CANT-6
004760     MOVE LK-TOTAL-PROCESADOS   TO WS-ED-CANT-6-B
004770     STRING "Total Products Enriched: " DELIMITED BY SIZE
004780            WS-ED-CANT-6                DELIMITED BY SIZE
004790            "/"                         DELIMITED BY SIZE
004800            WS-ED-CANT-6-B              DELIMITED BY SIZE
004810         INTO WS-LINEA-RPT
004820     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004830
004840     MOVE SPACES TO WS-LINEA-RPT
004850     MOVE LK-TASA-EXITO TO WS-ED-TASA-EXITO
004860     STRING "Success Rate: " DELIMITED BY SIZE
004870            WS-ED-TASA-EXITO DELIMITED BY SIZE
004880            "%"              DELIMITED BY SIZE
004890         INTO WS-LINEA-RPT
004900     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA
004910
004920     IF LK-NO-COINCIDE-CANT > 0
004930         MOVE SPACES TO WS-LINEA-RPT
004940         PERFORM 9000-ESCRIBIR-LINEA
004950             THRU 9000-FIN-ESCRIBIR-LINEA
004960         PERFORM VARYING LK-NO-COINCIDE-IDX FROM 1 BY 1
004970                 UNTIL LK-NO-COINCIDE-IDX > LK-NO-COINCIDE-CANT
004980             MOVE SPACES TO WS-LINEA-RPT
004990             STRING "  - " DELIMITED BY SIZE
005000                    LK-NO-COINCIDE(LK-NO-COINCIDE-IDX)
005010                        DELIMITED BY SIZE
005020                 INTO WS-LINEA-RPT
005030             PERFORM 9000-ESCRIBIR-LINEA
005040                 THRU 9000-FIN-ESCRIBIR-LINEA
005050         END-PERFORM
005060     END-IF.
005070
005080 2700-FIN-RESUMEN-ENRIQUECIMIENTO.
005090*-------------------------------------
005100     EXIT.
005110
005120 3000-FIN.
005130*----------
005140     DISPLAY "VTAANL40 - INFORME GENERADO, RENGLONES: "
005150             WS-RENGLONES-ESCRITOS
005160     CLOSE VTA-REPORTE.
005170
005180 3000-FIN-FIN.
005190*----------------
005200     EXIT.
005210
005220*----RUTINA COMUN DE GRABACION DE UN RENGLON DEL INFORME. EL
005230*----PRIMER RENGLON SALTA A TOP-OF-FORM (CANAL 1) (VT-0074).
005240 9000-ESCRIBIR-LINEA.
005250*-----------------------
005260     MOVE WS-LINEA-RPT TO REG-RPT-TEXTO
005270     IF WS-RENGLONES-ESCRITOS = 0
005280         WRITE REG-VTA-REPORTE AFTER ADVANCING TOP-OF-FORM
005290     ELSE
005300         WRITE REG-VTA-REPORTE
005310     END-IF
005320     ADD 1 TO WS-RENGLONES-ESCRITOS.
005330
005340 9000-FIN-ESCRIBIR-LINEA.
005350*----------------------------
005360     EXIT.
005370
005380*----RUTINA COMUN DE GRABACION DE UNA REGLA DOBLE DE 70 SIGNOS.
005390 9100-ESCRIBIR-REGLA-DOBLE.
005400*-------------------------------
005410     MOVE WS-REGLA-DOBLE TO WS-LINEA-RPT
005420     PERFORM 9000-ESCRIBIR-LINEA THRU 9000-FIN-ESCRIBIR-LINEA.
005430
005440 9100-FIN-ESCRIBIR-REGLA-DOBLE.
005450*----------------------------------
005460     EXIT.
