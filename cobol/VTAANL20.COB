000100******************************************************************
000110* PROGRAMA: VTAANL20  -  ENRIQUECIMIENTO DE LAS TRANSACCIONES
000120*           VALIDAS CONTRA EL CATALOGO DE PRODUCTOS. CARGA EL
000130*           CATALOGO COMPLETO EN TABLA (CLAVE 1-100), NORMALIZA
000140*           EL CODIGO DE PRODUCTO DE CADA TRANSACCION Y AGREGA
000150*           CATEGORIA, MARCA Y CALIFICACION AL REGISTRO DE SALIDA.
000160******************************************************************
000170* BITACORA DE CAMBIOS
000180* 1989-11-02 AT  VT-0009 ALTA DEL PROGRAMA.
000190* 1989-11-20 AT  VT-0010 CARGA DEL CATALOGO COMPLETO EN TABLA EN
000200*                        MEMORIA EN LUGAR DE LEER POR CADA VENTA.
000210* 1990-03-11 AT  VT-0013 SE AGREGA LA FORMULA DE NORMALIZACION DE
000220*                        CODIGO DE PRODUCTO (QUITA LA "P", MODULO
000230*                        100, CERO PASA A 100).
000240* 1991-06-09 MR  VT-0014 CONTADOR DE TASA DE ACIERTO (PRODUCTOS
000250*                        ENCONTRADOS SOBRE TOTAL PROCESADO).
000260* 1993-02-27 AT  VT-0019 LISTA DE PRODUCTOS SIN COINCIDENCIA PARA
000270*                        EL INFORME (SIN REPETIR NOMBRES).
000280* 1995-08-14 CH  VT-0026 CODIGO DE PRODUCTO QUE NO EMPIEZA EN "P"
000290*                        O SIN DIGITOS SE TOMA COMO CLAVE 1 EN
000300*                        LUGAR DE RECHAZAR LA TRANSACCION.
000310* 1998-11-30 CH  VT-0029 REVISION POR EL CAMBIO DE SIGLO - SIN
000320*                        AJUSTES, LA CLAVE NO DEPENDE DE LA FECHA.
000330* 2001-04-19 CH  VT-0037 TASA DE EXITO CON UN DECIMAL.
000340* 2004-09-03 NV  VT-0045 ENCABEZADO DEL ARCHIVO ENRIQUECIDO.
000350* 2008-01-22 CH  VT-0054 LIMPIEZA DE COMENTARIOS OBSOLETOS.
000360* 2025-11-04 CCH VT-0074 ENCABEZADO DEL ENRIQUECIDO LLEVA EL
000370*                        PREFIJO API_ EN LAS 4 COLUMNAS NUEVAS;
000380*                        EV-API-MATCH PASA DE SI/NO A TRUE/FALSE
000390*                        (CONTRATO DEL ARCHIVO CON EL DEPTO DE
000400*                        REPORTES). SE QUITAN C01 Y UPSI-0 DE
000410*                        SPECIAL-NAMES (NO SE USABAN); LA VALIDA-
000420*                        CION DE DIGITOS DEL CODIGO DE PRODUCTO Y
000430*                        DE LA CLAVE DE CATALOGO AHORA USA LA
000440*                        CLASE CLASE-DIGITOS.
000450* 2025-11-25 CCH VT-0077 2200-TRATAR-VALIDA LEE PRECIO-UNIT E
000460*                        IMPORTE POR LA VISTA NUMERICA
000470*                        REG-VTA-VALIDA-NUM EN LUGAR DE SUBCADENA,
000480*                        PARA QUE EL PUNTO DECIMAL QUE TRAE
000490*                        VTAANL10 NO SE VUELVA A DESCUADRAR.
000500******************************************************************
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID.VTAANL20.
000530 AUTHOR. A. TORRES.
000540 INSTALLATION. DEPTO DE PROCESAMIENTO DE DATOS - DIV COMERCIAL.
000550 DATE-WRITTEN. 11/02/1989.
000560 DATE-COMPILED.
000570 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-4341.
000620 OBJECT-COMPUTER. IBM-4341.
000630 SPECIAL-NAMES.
000640     CLASS CLASE-DIGITOS IS "0" THRU "9".
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT VTA-VALIDAS  ASSIGN TO VTAVAL
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS FS-VTA-VALIDAS.
000700     SELECT VTA-CATALOGO ASSIGN TO VTACAT
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS FS-VTA-CATALOGO.
000730     SELECT VTA-ENRIQ    ASSIGN TO VTAENR
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS FS-VTA-ENRIQ.
000760*-----------------------------------------------------------------
000770 DATA DIVISION.
000780******************************************************************
000790*                      FILE SECTION
000800******************************************************************
000810 FILE SECTION.
000820 FD  VTA-VALIDAS
000830     RECORDING MODE IS F.
000840 01  REG-VTA-VALIDA.
000850     05  REG-VTA-VALIDA-TEXTO      PIC X(150).
000860     05  FILLER                    PIC X(50).
000870*----2025-11-25 CCH  VT-0077 VISTA NUMERICA DEL MISMO RENGLON,
000880*----PARA LEER PRECIO-UNIT E IMPORTE SIN PASAR POR UN MOVE
000890*----ALFANUMERICO QUE DESCUADRA EL PUNTO DECIMAL (VER VT-0077
000900*----EN VTAANL10, 2600-GRABAR-VALIDO).
000910 01  REG-VTA-VALIDA-NUM REDEFINES REG-VTA-VALIDA.
000920     05  FILLER                    PIC X(51).
000930     05  RVN-PRECIO-UNIT           PIC 9(07)V99.
000940     05  FILLER                    PIC X(16).
000950     05  RVN-IMPORTE               PIC 9(09)V99.
000960     05  FILLER                    PIC X(113).
000970
000980 FD  VTA-CATALOGO
000990     RECORDING MODE IS F.
001000 01  REG-VTA-CATALOGO.
001010     05  REG-CAT-TEXTO             PIC X(100).
001020     05  FILLER                    PIC X(50).
001030
001040 FD  VTA-ENRIQ
001050     RECORDING MODE IS F.
001060 01  REG-VTA-ENRIQ.
001070     05  REG-ENR-TEXTO             PIC X(180).
001080     05  FILLER                    PIC X(20).
001090******************************************************************
001100*                  WORKING-STORAGE SECTION
001110******************************************************************
001120 WORKING-STORAGE SECTION.
001130*----COPYS DE ARCHIVOS(PARA DEFINIR EL AREA DEL REGISTRO)
001140     COPY REGVENTA.
001150     COPY REGENRIQ.
001160*----INDICADORES DE ARCHIVO.
001170 01  WS-INDICADORES.
001180     05  FS-VTA-VALIDAS            PIC X(02).
001190     05  FS-VTA-CATALOGO           PIC X(02).
001200     05  FS-VTA-ENRIQ              PIC X(02).
001210     05  WS-FIN-VALIDAS            PIC X(01) VALUE "N".
001220         88  WS-HAY-MAS-VALIDAS    VALUE "N".
001230         88  WS-NO-HAY-MAS-VALIDAS VALUE "S".
001240     05  WS-FIN-CATALOGO           PIC X(01) VALUE "N".
001250         88  WS-HAY-MAS-CATALOGO   VALUE "N".
001260         88  WS-NO-HAY-MAS-CATLG   VALUE "S".
001270*----TABLA DEL CATALOGO COMPLETO, INDEXADA POR LA CLAVE 1-100.
001280 01  WS-TABLA-CATALOGO.
001290     05  WS-CAT-ITEM OCCURS 100 TIMES INDEXED BY WS-CAT-IDX.
001300         10  WS-CAT-TITULO         PIC X(30).
001310         10  WS-CAT-CATEGORIA      PIC X(20).
001320         10  WS-CAT-MARCA          PIC X(20).
001330         10  WS-CAT-RATING         PIC 9V99.
001340         10  WS-CAT-CARGADO        PIC X(01) VALUE "N".
001350             88  WS-CAT-HAY-DATO   VALUE "S".
001360*----CAMPOS CRUDOS DEL RENGLON DEL CATALOGO.
001370 01  WS-CAT-CRUDO.
001380     05  WS-CC-CODIGO              PIC X(10).
001390     05  WS-CC-TITULO              PIC X(30).
001400     05  WS-CC-CATEGORIA           PIC X(20).
001410     05  WS-CC-MARCA               PIC X(20).
001420     05  WS-CC-PRECIO              PIC X(10).
001430     05  WS-CC-RATING              PIC X(10).
001440*----2025-11-25 CCH  VT-0077 PASA A NIVEL 77 (CONTADOR SUELTO,
001450*----SIN ESTRUCTURA DE GRUPO).
001460 77  WS-CODIGO-CATALOGO            PIC 9(03) COMP.
001470*----NORMALIZACION DE LA CLAVE DE PRODUCTO (VT-0013).
001480 01  WS-AREA-CLAVE.
001490     05  WS-CL-TEXTO               PIC X(05).
001500     05  WS-CL-LONGITUD            PIC 9(02) COMP.
001510     05  WS-CL-POS                 PIC 9(02) COMP.
001520     05  WS-CL-DIGITO              PIC 9(01).
001530     05  WS-CL-VALOR               PIC 9(05) COMP.
001540     05  WS-CL-ERROR               PIC X(01) VALUE "N".
001550         88  WS-CL-HUBO-ERROR      VALUE "S".
001560     05  WS-CL-RESIDUO             PIC 9(05) COMP.
001570*----BUSQUEDA DE NOMBRES SIN COINCIDENCIA (PARA NO REPETIR).
001580 01  WS-YA-ESTA-EN-LISTA           PIC X(01) VALUE "N".
001590     88  WS-ENCONTRADO-EN-LISTA    VALUE "S".
001600 01  WS-SUB-BUSQUEDA               PIC 9(04) COMP.
001610*----ARMADO DE LA LINEA DE SALIDA ENRIQUECIDA.
001620 01  WS-LINEA-ENRIQ                PIC X(180).
001630******************************************************************
001640*                    LINKAGE SECTION
001650******************************************************************
001660 LINKAGE SECTION.
001670*----AREA COMUN RECIBIDA DEL CONTROLADOR (COPY LKCOMUN): TRAE LOS
001680*----CONTADORES DE LA INGESTA Y DEVUELVE LOS DEL ENRIQUECIMIENTO.
001690     COPY LKCOMUN.
001700******************************************************************
001710*                    PROCEDURE DIVISION
001720******************************************************************
001730 PROCEDURE DIVISION USING LK-AREA-COMUN.
001740*-------------------
001750     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
001760
001770     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
001780         UNTIL WS-NO-HAY-MAS-VALIDAS
001790
001800     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
001810
001820 1000-INICIO.
001830*------------
001840     OPEN INPUT  VTA-CATALOGO
001850     PERFORM 1100-CARGAR-CATALOGO THRU 1100-FIN-CARGAR-CATALOGO
001860         UNTIL WS-NO-HAY-MAS-CATLG
001870     CLOSE VTA-CATALOGO
001880
001890     OPEN INPUT  VTA-VALIDAS
001900     OPEN OUTPUT VTA-ENRIQ
001910     MOVE "TransactionID|Date|ProductID|ProductName|"
001920         TO WS-LINEA-ENRIQ(1:44)
001930     MOVE "Quantity|UnitPrice|CustomerID|Region|"
001940         TO WS-LINEA-ENRIQ(45:39)
001950     MOVE "API_Category|API_Brand|API_Rating|API_Match"
001960         TO WS-LINEA-ENRIQ(84:43)
001970     MOVE WS-LINEA-ENRIQ TO REG-ENR-TEXTO
001980     WRITE REG-VTA-ENRIQ
001990
002000     PERFORM 2100-LEER-VALIDA THRU 2100-FIN-LEER-VALIDA.
002010
002020 1000-FIN-INICIO.
002030*----------------
002040     EXIT.
002050
002060 1100-CARGAR-CATALOGO.
002070*------------------------
002080     READ VTA-CATALOGO
002090         AT END
002100             SET WS-NO-HAY-MAS-CATLG TO TRUE
002110         NOT AT END
002120             IF REG-CAT-TEXTO(1:9) NOT = "ProductID"
002130                AND REG-CAT-TEXTO NOT = SPACES
002140                 PERFORM 1110-CARGAR-UN-PRODUCTO
002150                     THRU 1110-FIN-CARGAR-UN-PRODUCTO
002160             END-IF
002170     END-READ.
002180
002190 1100-FIN-CARGAR-CATALOGO.
002200*----------------------------
002210     EXIT.
002220
002230 1110-CARGAR-UN-PRODUCTO.
002240*---------------------------
002250     UNSTRING REG-CAT-TEXTO DELIMITED BY "|"
002260         INTO WS-CC-CODIGO WS-CC-TITULO WS-CC-CATEGORIA
002270              WS-CC-MARCA  WS-CC-PRECIO  WS-CC-RATING
002280     END-UNSTRING
002290
002300     MOVE 0 TO WS-CODIGO-CATALOGO
002310     PERFORM VARYING WS-SUB-BUSQUEDA FROM 1 BY 1
002320             UNTIL WS-SUB-BUSQUEDA > 3
002330         IF WS-CC-CODIGO(WS-SUB-BUSQUEDA:1) = SPACE
002340             CONTINUE
002350         ELSE
002360             IF WS-CC-CODIGO(WS-SUB-BUSQUEDA:1) NOT CLASE-DIGITOS
002370                 CONTINUE
002380             ELSE
002390                 MOVE WS-CC-CODIGO(WS-SUB-BUSQUEDA:1)
002400                     TO WS-CL-DIGITO
002410                 COMPUTE WS-CODIGO-CATALOGO =
002420                     WS-CODIGO-CATALOGO * 10 + WS-CL-DIGITO
002430             END-IF
002440         END-IF
002450     END-PERFORM
002460
002470     IF WS-CODIGO-CATALOGO >= 1 AND WS-CODIGO-CATALOGO <= 100
002480         SET WS-CAT-IDX TO WS-CODIGO-CATALOGO
002490         MOVE WS-CC-TITULO    TO WS-CAT-TITULO(WS-CAT-IDX)
002500         MOVE WS-CC-CATEGORIA TO WS-CAT-CATEGORIA(WS-CAT-IDX)
002510         MOVE WS-CC-MARCA     TO WS-CAT-MARCA(WS-CAT-IDX)
002520         MOVE WS-CC-RATING    TO WS-CAT-RATING(WS-CAT-IDX)
002530         MOVE "S"             TO WS-CAT-CARGADO(WS-CAT-IDX)
002540     END-IF.
002550
002560 1110-FIN-CARGAR-UN-PRODUCTO.
002570*-------------------------------
002580     EXIT.
002590
002600 2000-PROCESO.
002610*-------------
002620     PERFORM 2200-TRATAR-VALIDA THRU 2200-FIN-TRATAR-VALIDA
002630     PERFORM 2100-LEER-VALIDA   THRU 2100-FIN-LEER-VALIDA.
002640
002650 2000-FIN-PROCESO.
002660*-----------------
002670     EXIT.
002680
002690 2100-LEER-VALIDA.
002700*--------------------
002710     READ VTA-VALIDAS
002720         AT END
002730             SET WS-NO-HAY-MAS-VALIDAS TO TRUE
002740     END-READ.
002750
002760 2100-FIN-LEER-VALIDA.
002770*-------------------------
002780     EXIT.
002790
002800 2200-TRATAR-VALIDA.
002810*----------------------
002820     INITIALIZE REG-VENTA
002830     MOVE REG-VTA-VALIDA-TEXTO(1:10)  TO RV-TRANSACCION-ID
002840     MOVE REG-VTA-VALIDA-TEXTO(11:10) TO RV-FECHA
002850     MOVE REG-VTA-VALIDA-TEXTO(21:6)  TO RV-PRODUCTO-ID
002860     MOVE REG-VTA-VALIDA-TEXTO(27:20) TO RV-PRODUCTO-NOMBRE
002870     MOVE REG-VTA-VALIDA-TEXTO(47:5)  TO RV-CANTIDAD
002880*    VT-0077 PRECIO-UNIT E IMPORTE SE LEEN POR LA VISTA
002890*    NUMERICA (REG-VTA-VALIDA-NUM), NO POR SUBCADENA.
002900     MOVE RVN-PRECIO-UNIT             TO RV-PRECIO-UNIT
002910     MOVE REG-VTA-VALIDA-TEXTO(61:6)  TO RV-CLIENTE-ID
002920     MOVE REG-VTA-VALIDA-TEXTO(67:10) TO RV-REGION
002930     MOVE RVN-IMPORTE                 TO RV-IMPORTE
002940
002950     PERFORM 2250-NORMALIZAR-CLAVE THRU 2250-FIN-NORMALIZAR-CLAVE
002960     PERFORM 2260-ARMAR-ENRIQUECIDO
002970         THRU 2260-FIN-ARMAR-ENRIQUECIDO
002980     PERFORM 2600-GRABAR-ENRIQUECIDO
002990         THRU 2600-FIN-GRABAR-ENRIQUECIDO
003000
003010     ADD 1 TO LK-TOTAL-PROCESADOS.
003020
003030 2200-FIN-TRATAR-VALIDA.
003040*---------------------------
003050     EXIT.
003060
003070*----NORMALIZA EL CODIGO DE PRODUCTO: SE QUITA LA "P" INICIAL,
003080*----SI EL RESTO NO SON DIGITOS LA CLAVE QUEDA EN 1 (VT-0026),
003090*----SI EL VALOR ES MAYOR A 100 SE TOMA EL MODULO 100, Y SI EL
003100*----MODULO DA CERO LA CLAVE PASA A 100 (VT-0013).
003110 2250-NORMALIZAR-CLAVE.
003120*--------------------------
003130     SET WS-CL-HUBO-ERROR TO FALSE
003140     MOVE 1 TO WS-CL-VALOR
003150     MOVE SPACES TO WS-CL-TEXTO
003160
003170     IF RV-PRODUCTO-ID(1:1) NOT = "P"
003180         SET WS-CL-HUBO-ERROR TO TRUE
003190     ELSE
003200         MOVE RV-PRODUCTO-ID(2:5) TO WS-CL-TEXTO
003210         MOVE 5 TO WS-CL-LONGITUD
003220         MOVE 0 TO WS-CL-VALOR
003230         PERFORM VARYING WS-CL-POS FROM 1 BY 1
003240                 UNTIL WS-CL-POS > WS-CL-LONGITUD
003250             IF WS-CL-TEXTO(WS-CL-POS:1) = SPACE
003260                 CONTINUE
003270             ELSE
003280                 IF WS-CL-TEXTO(WS-CL-POS:1) NOT CLASE-DIGITOS
003290                     SET WS-CL-HUBO-ERROR TO TRUE
003300                 ELSE
003310                     MOVE WS-CL-TEXTO(WS-CL-POS:1)
003320                         TO WS-CL-DIGITO
003330                     COMPUTE WS-CL-VALOR =
003340                         WS-CL-VALOR * 10 + WS-CL-DIGITO
003350                 END-IF
003360             END-IF
003370         END-PERFORM
003380     END-IF
003390
003400     IF WS-CL-HUBO-ERROR OR WS-CL-VALOR = 0
003410         MOVE 1 TO WS-CL-VALOR
003420     ELSE
003430         IF WS-CL-VALOR > 100
003440             DIVIDE WS-CL-VALOR BY 100
003450                 GIVING WS-SUB-BUSQUEDA
003460                 REMAINDER WS-CL-RESIDUO
003470             IF WS-CL-RESIDUO = 0
003480                 MOVE 100 TO WS-CL-VALOR
003490             ELSE
003500                 MOVE WS-CL-RESIDUO TO WS-CL-VALOR
003510             END-IF
003520         END-IF
003530     END-IF
003540
003550     MOVE WS-CL-VALOR TO RV-PRODUCTO-CLAVE
003560     SET WS-CAT-IDX TO WS-CL-VALOR.
003570
003580 2250-FIN-NORMALIZAR-CLAVE.
003590*------------------------------
003600     EXIT.
003610
003620 2260-ARMAR-ENRIQUECIDO.
003630*--------------------------
003640     MOVE RV-TRANSACCION-ID  TO EV-TRANSACCION-ID
003650     MOVE RV-FECHA           TO EV-FECHA
003660     MOVE RV-PRODUCTO-ID     TO EV-PRODUCTO-ID
003670     MOVE RV-PRODUCTO-NOMBRE TO EV-PRODUCTO-NOMBRE
003680     MOVE RV-CANTIDAD        TO EV-CANTIDAD
003690     MOVE RV-PRECIO-UNIT     TO EV-PRECIO-UNIT
003700     MOVE RV-CLIENTE-ID      TO EV-CLIENTE-ID
003710     MOVE RV-REGION          TO EV-REGION
003720
003730     IF WS-CAT-HAY-DATO(WS-CAT-IDX)
003740         MOVE WS-CAT-CATEGORIA(WS-CAT-IDX) TO EV-API-CATEGORIA
003750         MOVE WS-CAT-MARCA(WS-CAT-IDX)     TO EV-API-MARCA
003760         MOVE WS-CAT-RATING(WS-CAT-IDX)    TO EV-API-RATING
003770         MOVE "True"                       TO EV-API-MATCH
003780         ADD 1 TO LK-TOTAL-ENRIQUECIDOS
003790     ELSE
003800         MOVE SPACES TO EV-API-CATEGORIA EV-API-MARCA
003810         MOVE 0      TO EV-API-RATING
003820         MOVE "False" TO EV-API-MATCH
003830         PERFORM 2270-REGISTRAR-SIN-COINCIDIR
003840             THRU 2270-FIN-REGISTRAR-SIN-COINCIDIR
003850     END-IF.
003860
003870 2260-FIN-ARMAR-ENRIQUECIDO.
003880*-------------------------------
003890     EXIT.
003900
003910 2270-REGISTRAR-SIN-COINCIDIR.
003920*---------------------------------
003930     SET WS-YA-ESTA-EN-LISTA TO "N"
003940     IF LK-NO-COINCIDE-CANT > 0
003950         PERFORM VARYING LK-NO-COINCIDE-IDX FROM 1 BY 1
003960                 UNTIL LK-NO-COINCIDE-IDX > LK-NO-COINCIDE-CANT
003970             IF LK-NO-COINCIDE(LK-NO-COINCIDE-IDX)
003980                     = RV-PRODUCTO-NOMBRE
003990                 SET WS-ENCONTRADO-EN-LISTA TO TRUE
004000             END-IF
004010         END-PERFORM
004020     END-IF
004030
004040     IF NOT WS-ENCONTRADO-EN-LISTA
004050             AND LK-NO-COINCIDE-CANT < 300
004060         ADD 1 TO LK-NO-COINCIDE-CANT
004070         MOVE RV-PRODUCTO-NOMBRE
004080             TO LK-NO-COINCIDE(LK-NO-COINCIDE-CANT)
004090     END-IF.
004100
004110 2270-FIN-REGISTRAR-SIN-COINCIDIR.
004120*-------------------------------------
004130     EXIT.
004140
004150 2600-GRABAR-ENRIQUECIDO.
004160*---------------------------
004170     MOVE SPACES TO WS-LINEA-ENRIQ
004180     STRING EV-TRANSACCION-ID  DELIMITED BY SIZE "|"
004190            EV-FECHA           DELIMITED BY SIZE "|"
004200            EV-PRODUCTO-ID     DELIMITED BY SIZE "|"
004210            EV-PRODUCTO-NOMBRE DELIMITED BY SIZE "|"
004220            EV-CANTIDAD        DELIMITED BY SIZE "|"
004230            EV-PRECIO-UNIT     DELIMITED BY SIZE "|"
004240            EV-CLIENTE-ID      DELIMITED BY SIZE "|"
004250            EV-REGION          DELIMITED BY SIZE "|"
004260            EV-API-CATEGORIA   DELIMITED BY SIZE "|"
004270            EV-API-MARCA       DELIMITED BY SIZE "|"
004280            EV-API-RATING      DELIMITED BY SIZE "|"
004290            EV-API-MATCH       DELIMITED BY SIZE
004300         INTO WS-LINEA-ENRIQ
004310     END-STRING
004320     MOVE WS-LINEA-ENRIQ TO REG-ENR-TEXTO
004330     WRITE REG-VTA-ENRIQ.
004340
004350 2600-FIN-GRABAR-ENRIQUECIDO.
004360*--------------------------------
004370     EXIT.
004380
004390 3000-FIN.
004400*----------
004410     IF LK-TOTAL-PROCESADOS > 0
004420         COMPUTE LK-TASA-EXITO ROUNDED =
004430             (LK-TOTAL-ENRIQUECIDOS * 100) / LK-TOTAL-PROCESADOS
004440     ELSE
004450         MOVE 0 TO LK-TASA-EXITO
004460     END-IF
004470     CLOSE VTA-VALIDAS
004480           VTA-ENRIQ.
004490
004500 3000-FIN-FIN.
004510*----------------
004520     EXIT.
