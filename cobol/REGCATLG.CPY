000100******************************************************************
000110* COPY REGCATLG
000120* AREA DE TRABAJO DEL CATALOGO DE PRODUCTOS (DATO DE REFERENCIA,
000130* SE CARGA COMPLETO EN TABLA EN VTAANL20, CLAVE 1-100).
000140* 2024-02-05 CCH  VT-0001 ALTA DEL COPY.
000150******************************************************************
000160 01  REG-CATALOGO.
000170     05  CT-CODIGO                 PIC 9(03).
000180     05  CT-TITULO                 PIC X(30).
000190     05  CT-CATEGORIA              PIC X(20).
000200     05  CT-MARCA                  PIC X(20).
000210     05  CT-PRECIO                 PIC 9(05)V99.
000220     05  CT-RATING                 PIC 9V99.
000230     05  FILLER                    PIC X(05).
