000100******************************************************************
000110* COPY LKCOMUN
000120* AREA COMUN DE LINKAGE ENTRE VTAANL00 (CONTROLADOR) Y LOS
000130* CUATRO PROGRAMAS DE TRABAJO. LLEVA LOS PARAMETROS FIJOS DE LA
000140* CORRIDA (LOS FILTROS YA NO SE PREGUNTAN POR PANTALLA, SE
000150* DEJAN FIJOS AQUI) Y LOS CONTADORES QUE CADA PROGRAMA VA
000160* DEVOLVIENDO AL CONTROLADOR.
000170* 2024-02-05 CCH  VT-0001 ALTA DEL COPY.
000180* 2024-04-29 CCH  VT-0031 SE AGREGAN CONTADORES DE ENRIQUECIMIENTO
000190* 2024-11-14 CCH  VT-0070 SE AGREGA SELLO DE FECHA/HORA.
000200******************************************************************
000210 01  LK-AREA-COMUN.
000220     05  LK-PARAMETROS.
000230         10  LK-REGION-FILTRO      PIC X(10).
000240         10  LK-FILTRO-REGION-ON   PIC X(01).
000250             88  LK-CON-FILTRO-REGION VALUE "S".
000260             88  LK-SIN-FILTRO-REGION VALUE "N".
000270         10  LK-IMPORTE-MINIMO     PIC 9(09)V99.
000280         10  LK-IMPORTE-MINIMO-R REDEFINES LK-IMPORTE-MINIMO.
000290             15  LK-IMPORTE-MINIMO-ENT PIC 9(09).
000300             15  LK-IMPORTE-MINIMO-DEC PIC 9(02).
000310         10  LK-FILTRO-MINIMO-ON   PIC X(01).
000320             88  LK-CON-FILTRO-MINIMO VALUE "S".
000330             88  LK-SIN-FILTRO-MINIMO VALUE "N".
000340         10  LK-IMPORTE-MAXIMO     PIC 9(09)V99.
000350         10  LK-FILTRO-MAXIMO-ON   PIC X(01).
000360             88  LK-CON-FILTRO-MAXIMO VALUE "S".
000370             88  LK-SIN-FILTRO-MAXIMO VALUE "N".
000380     05  LK-CONTADORES-FILTRO.
000390         10  LK-TOTAL-LEIDOS       PIC 9(07) COMP.
000400         10  LK-TOTAL-INVALIDOS    PIC 9(07) COMP.
000410         10  LK-TOTAL-FILT-REGION  PIC 9(07) COMP.
000420         10  LK-TOTAL-FILT-IMPORTE PIC 9(07) COMP.
000430         10  LK-TOTAL-VALIDOS      PIC 9(07) COMP.
000440     05  LK-CONTADORES-ENRIQ.
000450         10  LK-TOTAL-ENRIQUECIDOS PIC 9(07) COMP.
000460         10  LK-TOTAL-PROCESADOS   PIC 9(07) COMP.
000470         10  LK-TASA-EXITO         PIC 9(03)V9.
000480         10  LK-NO-COINCIDE-CANT   PIC 9(04) COMP.
000490         10  LK-NO-COINCIDE OCCURS 300 TIMES
000500             INDEXED BY LK-NO-COINCIDE-IDX
000510             PIC X(20).
000520     05  LK-TIMESTAMP-EJECUCION.
000530         10  LK-TS-FECHA           PIC X(10).
000540         10  LK-TS-HORA            PIC X(08).
000550     05  FILLER                    PIC X(10).
