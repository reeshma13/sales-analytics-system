000100******************************************************************
000110* COPY REGVENTA
000120* AREA DE TRABAJO DE LA VENTA YA PARTIDA EN CAMPOS (LA LINEA
000130* CRUDA LLEGA EN REG-VTA-LINEA Y SE DESCOMPONE AQUI CAMPO A
000140* CAMPO PARA VALIDACION, FILTRADO Y ENRIQUECIMIENTO).
000150* 2024-02-05 CCH  VT-0001 ALTA DEL COPY.
000160* 2024-06-18 CCH  VT-0042 SE AGREGA CLAVE DE PRODUCTO NORMALIZADA.
000170******************************************************************
000180 01  REG-VENTA.
000190     05  RV-TRANSACCION-ID         PIC X(10).
000200     05  RV-FECHA                  PIC X(10).
000210     05  RV-FECHA-R REDEFINES RV-FECHA.
000220         10  RV-FECHA-ANO          PIC X(04).
000230         10  FILLER                PIC X(01).
000240         10  RV-FECHA-MES          PIC X(02).
000250         10  FILLER                PIC X(01).
000260         10  RV-FECHA-DIA          PIC X(02).
000270     05  RV-PRODUCTO-ID            PIC X(06).
000280     05  RV-PRODUCTO-NOMBRE        PIC X(20).
000290     05  RV-CANTIDAD               PIC 9(05).
000300     05  RV-PRECIO-UNIT            PIC 9(07)V99.
000310     05  RV-CLIENTE-ID             PIC X(06).
000320     05  RV-REGION                 PIC X(10).
000330*----IMPORTE = CANTIDAD X PRECIO UNITARIO, CALCULADO EN VTAANL10.
000340     05  RV-IMPORTE                PIC 9(09)V99.
000350     05  RV-IMPORTE-R REDEFINES RV-IMPORTE.
000360         10  RV-IMPORTE-ENTERO     PIC 9(09).
000370         10  RV-IMPORTE-DECIMAL    PIC 9(02).
000380*----CLAVE DE CATALOGO 1-100, CALCULADA EN VTAANL20.
000390     05  RV-PRODUCTO-CLAVE         PIC 9(03).
000400     05  FILLER                    PIC X(05).
