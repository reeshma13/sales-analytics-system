000100******************************************************************
000110* PROGRAMA: VTAANL00  -  CONTROLADOR DE LA CORRIDA DE ANALITICA
000120*           DE VENTAS. LLAMA EN ORDEN A LOS CUATRO PROGRAMAS DE
000130*           TRABAJO Y LES PASA EL AREA COMUN DE PARAMETROS Y
000140*           CONTADORES (COPY LKCOMUN) MAS EL AREA DE RESUMEN DE
000150*           LA ANALITICA (COPY REGRESUM).
000160******************************************************************
000170* BITACORA DE CAMBIOS
000180* 1988-03-14 MR  VT-0001 ALTA DEL PROGRAMA (CONTROLADOR UNICO,
000190*                        SOLO LLAMABA AL TOTALIZADOR DE VENTAS).
000200* 1988-05-02 MR  VT-0003 SE AGREGA EL PASO DE VALIDACION.
000210* 1989-11-02 AT  VT-0009 SE AGREGA EL PASO DE ENRIQUECIMIENTO.
000220* 1990-01-18 AT  VT-0011 SE AGREGA EL PASO DE INFORME IMPRESO.
000230* 1991-06-09 MR  VT-0014 SE DEJAN FIJOS LOS FILTROS DE REGION Y
000240*                        MONTO (ANTES SE PREGUNTABAN EN PANTALLA).
000250* 1993-02-27 AT  VT-0018 VALIDACION DE TOTAL-VALIDOS ANTES DE
000260*                        CONTINUAR A ENRIQUECIMIENTO.
000270* 1995-08-14 CH  VT-0024 SELLO DE FECHA Y HORA DE LA CORRIDA.
000280* 1998-11-30 CH  VT-0029 REVISION DE FECHAS PARA EL AMBIO DE
000290*                        SIGLO (CAMPO DE ANO A 4 DIGITOS).
000300* 1999-02-05 NV  VT-0030 PRUEBAS DE PASO DE SIGLO - SIN AJUSTES
000310*                        ADICIONALES, EL CAMPO YA ERA DE 4 POSIC.
000320* 2001-04-19 CH  VT-0035 MENSAJE DE CIERRE CON TOTALES DE CADA
000330*                        ETAPA PARA LA BITACORA DE OPERACION.
000340* 2004-09-03 NV  VT-0041 ORDEN DE CIERRE: SE CIERRA SIEMPRE AUNQUE
000350*                        UNA ETAPA NO ENCUENTRE REGISTROS.
000360* 2008-01-22 CH  VT-0052 LIMPIEZA DE COMENTARIOS OBSOLETOS.
000370* 2025-11-04 CCH VT-0074 SE QUITAN C01 Y CLASE-DIGITOS DE
000380*                        SPECIAL-NAMES (NO SE USABAN EN ESTE
000390*                        PROGRAMA). EL UPSI-0 (MODO PRUEBA) AHORA
000400*                        IMPRIME EL DETALLE DE TABLAS AL CERRAR.
000410* 2025-11-18 CCH VT-0076 SE QUITA EL 77 WS-MODO-PRUEBA: ERA UN
000420*                        CAMPO SUELTO QUE NO SE USABA, DISTINTO
000430*                        DEL SW-MODO-PRUEBA DEL UPSI-0.
000440* 2025-11-25 CCH VT-0077 NUEVO CONTADOR 77 WS-ETAPAS-CORRIDAS,
000450*                        INCREMENTADO EN CADA CALL DE 2000-PROCESO
000460*                        Y MOSTRADO EN EL DETALLE DEL UPSI-0.
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.VTAANL00.
000500 AUTHOR. M. ROMERO.
000510 INSTALLATION. DEPTO DE PROCESAMIENTO DE DATOS - DIV COMERCIAL.
000520 DATE-WRITTEN. 03/14/1988.
000530 DATE-COMPILED.
000540 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000550******************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-4341.
000590 OBJECT-COMPUTER. IBM-4341.
000600 SPECIAL-NAMES.
000610     UPSI-0 ON STATUS IS SW-MODO-PRUEBA.
000620*-----------------------------------------------------------------
000630 DATA DIVISION.
000640******************************************************************
000650*                  WORKING-STORAGE SECTION
000660******************************************************************
000670 WORKING-STORAGE SECTION.
000680*----COPYS DE ARCHIVOS(PARA DEFINIR EL AREA DEL REGISTRO)
000690     COPY LKCOMUN.
000700     COPY REGRESUM.
000710*----AUXILIARES.
000720 01  WS-FECHA-SISTEMA.
000730     05  WS-FS-ANO                 PIC 9(04).
000740     05  WS-FS-MES                 PIC 9(02).
000750     05  WS-FS-DIA                 PIC 9(02).
000760 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
000770     05  WS-FS-ANO-CORTO           PIC 9(02).
000780     05  FILLER                    PIC X(04).
000790 01  WS-HORA-SISTEMA.
000800     05  WS-HS-HORA                PIC 9(02).
000810     05  WS-HS-MINUTO              PIC 9(02).
000820     05  WS-HS-SEGUNDO             PIC 9(02).
000830     05  WS-HS-CENTESIMA           PIC 9(02).
000840 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
000850     05  WS-HS-HHMM                PIC 9(04).
000860     05  FILLER                    PIC X(04).
000870 01  WS-ROTULOS.
000880     05  FILLER                    PIC X(30)
000890         VALUE "VTAANL00 - INICIO DE CORRIDA".
000900     05  FILLER                    PIC X(10) VALUE SPACES.
000910*----2025-11-25 CCH  VT-0077 CONTADOR SUELTO DE ETAPAS YA
000920*----CORRIDAS (INGESTA/ENRIQUECE/ANALIZA/INFORMA), SOLO PARA EL
000930*----DETALLE DEL UPSI-0 EN 3000-FIN.
000940 77  WS-ETAPAS-CORRIDAS            PIC 9(01) COMP VALUE 0.
000950******************************************************************
000960*                    PROCEDURE DIVISION
000970******************************************************************
000980 PROCEDURE DIVISION.
000990*-------------------
001000     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
001010
001020     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
001030
001040     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
001050
001060 1000-INICIO.
001070*------------
001080     DISPLAY "VTAANL00 - INICIO DE CORRIDA DE ANALITICA DE VTAS"
001090     INITIALIZE LK-AREA-COMUN
001100                REG-RESUMEN-ANALITICA
001110
001120     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
001130     ACCEPT WS-HORA-SISTEMA  FROM TIME
001140
001150     PERFORM 1100-FIJAR-SELLO  THRU 1100-FIN-FIJAR-SELLO
001160     PERFORM 1200-FIJAR-FILTROS THRU 1200-FIN-FIJAR-FILTROS.
001170
001180 1000-FIN-INICIO.
001190*----------------
001200     EXIT.
001210
001220 1100-FIJAR-SELLO.
001230*-----------------
001240     MOVE WS-FS-ANO   TO LK-TS-FECHA(1:4)
001250     MOVE "/"         TO LK-TS-FECHA(5:1)
001260     MOVE WS-FS-MES   TO LK-TS-FECHA(6:2)
001270     MOVE "/"         TO LK-TS-FECHA(8:1)
001280     MOVE WS-FS-DIA   TO LK-TS-FECHA(9:2)
001290     MOVE WS-HS-HORA    TO LK-TS-HORA(1:2)
001300     MOVE ":"           TO LK-TS-HORA(3:1)
001310     MOVE WS-HS-MINUTO  TO LK-TS-HORA(4:2)
001320     MOVE ":"           TO LK-TS-HORA(6:1)
001330     MOVE WS-HS-SEGUNDO TO LK-TS-HORA(7:2).
001340
001350 1100-FIN-FIJAR-SELLO.
001360*----------------------
001370     EXIT.
001380
001390*----LOS FILTROS QUEDAN FIJOS Y APAGADOS: CORRIDA SIN FILTRAR.
001400*----SI EL DEPARTAMENTO COMERCIAL PIDE UNA CORRIDA FILTRADA SE
001410*----CAMBIAN ESTOS VALORES Y SE RECOMPILA (VER VT-0014).
001420 1200-FIJAR-FILTROS.
001430*-------------------
001440     MOVE SPACES TO LK-REGION-FILTRO
001450     MOVE "N"    TO LK-FILTRO-REGION-ON
001460     MOVE ZEROS  TO LK-IMPORTE-MINIMO
001470     MOVE "N"    TO LK-FILTRO-MINIMO-ON
001480     MOVE ZEROS  TO LK-IMPORTE-MAXIMO
001490     MOVE "N"    TO LK-FILTRO-MAXIMO-ON.
001500
001510 1200-FIN-FIJAR-FILTROS.
001520*-----------------------
001530     EXIT.
001540
001550 2000-PROCESO.
001560*-------------
001570     PERFORM 2100-INGESTA  THRU 2100-FIN-INGESTA
001580
001590     IF LK-TOTAL-VALIDOS > 0
001600         PERFORM 2200-ENRIQUECE THRU 2200-FIN-ENRIQUECE
001610         PERFORM 2300-ANALIZA   THRU 2300-FIN-ANALIZA
001620     ELSE
001630         DISPLAY "VTAANL00 - SIN TRANSACCIONES VALIDAS, "
001640                 "SE OMITEN ENRIQUECIMIENTO Y ANALITICA"
001650     END-IF
001660
001670     PERFORM 2400-INFORMA  THRU 2400-FIN-INFORMA.
001680
001690 2000-FIN-PROCESO.
001700*-----------------
001710     EXIT.
001720
001730 2100-INGESTA.
001740*--------------
001750     CALL "VTAANL10" USING LK-AREA-COMUN
001760     ADD 1 TO WS-ETAPAS-CORRIDAS.
001770
001780 2100-FIN-INGESTA.
001790*-------------------
001800     EXIT.
001810
001820 2200-ENRIQUECE.
001830*----------------
001840     CALL "VTAANL20" USING LK-AREA-COMUN
001850     ADD 1 TO WS-ETAPAS-CORRIDAS.
001860
001870 2200-FIN-ENRIQUECE.
001880*---------------------
001890     EXIT.
001900
001910 2300-ANALIZA.
001920*--------------
001930     CALL "VTAANL30" USING LK-AREA-COMUN
001940                            REG-RESUMEN-ANALITICA
001950     ADD 1 TO WS-ETAPAS-CORRIDAS.
001960
001970 2300-FIN-ANALIZA.
001980*-------------------
001990     EXIT.
002000
002010 2400-INFORMA.
002020*--------------
002030     CALL "VTAANL40" USING LK-AREA-COMUN
002040                            REG-RESUMEN-ANALITICA
002050     ADD 1 TO WS-ETAPAS-CORRIDAS.
002060
002070 2400-FIN-INFORMA.
002080*-------------------
002090     EXIT.
002100
002110 3000-FIN.
002120*---------
002130     DISPLAY "VTAANL00 - FIN DE CORRIDA"
002140     DISPLAY "  LEIDOS....: " LK-TOTAL-LEIDOS
002150     DISPLAY "  INVALIDOS.: " LK-TOTAL-INVALIDOS
002160     DISPLAY "  VALIDOS...: " LK-TOTAL-VALIDOS
002170     DISPLAY "  ENRIQ.....: " LK-TOTAL-ENRIQUECIDOS
002180*    2025-11-04 CCH  VT-0074 UPSI-0 ENCENDIDO (MODO PRUEBA)
002190*    DESDE JCL MUESTRA EL DETALLE DE LAS TABLAS ACUMULADAS
002200*    POR VTAANL30 ANTES DE TERMINAR LA CORRIDA.
002210     IF SW-MODO-PRUEBA
002220         DISPLAY "  ** MODO PRUEBA (UPSI-0) **"
002230         DISPLAY "  TABLA REGION....: " RS-REGION-CANT
002240         DISPLAY "  TABLA PRODUCTO..: " RS-PRODUCTO-CANT
002250         DISPLAY "  TABLA CLIENTE...: " RS-CLIENTE-CANT
002260         DISPLAY "  TABLA DIARIO....: " RS-DIARIO-CANT
002270         DISPLAY "  ETAPAS CORRIDAS.: " WS-ETAPAS-CORRIDAS
002280*        2025-11-25 CCH  VT-0077 WS-ETAPAS-CORRIDAS (77) CUENTA
002290*        INGESTA/ENRIQUECE/ANALIZA/INFORMA YA EJECUTADAS.
002300     END-IF
002310     STOP RUN.
002320
002330 3000-FIN-FIN.
002340*-------------
002350     EXIT.
