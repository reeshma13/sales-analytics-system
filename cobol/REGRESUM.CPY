000100******************************************************************
000110* COPY REGRESUM
000120* AREA MAESTRA DE ACUMULACION DE LA CORRIDA DE ANALITICA DE
000130* VENTAS. VTAANL30 LA LLENA TABLA POR TABLA (REGION, PRODUCTO,
000140* CLIENTE, DIARIO) Y VTAANL40 LA RECORRE PARA ESCRIBIR CADA
000150* SECCION DEL INFORME. LOS CONTADORES DE CONTROL (CUANTAS
000160* FILAS TIENE CADA TABLA) VAN COMO PRIMER CAMPO DE CADA GRUPO,
000170* AL ESTILO DE LOS FICHEROS DE CLIENTES/LABORATORIO DE LA CASA.
000180* 2024-03-01 CCH  VT-0015 ALTA DEL COPY (TABLAS REGION/PRODUCTO).
000190* 2024-03-22 CCH  VT-0019 SE AGREGA TABLA DE CLIENTES.
000200* 2024-04-10 CCH  VT-0026 SE AGREGA TABLA DIARIA Y DIA PICO.
000210* 2024-05-02 CCH  VT-0033 SE AGREGAN TOP-5 PRODUCTO Y CLIENTE.
000220* 2024-05-19 CCH  VT-0036 SE AGREGA TABLA DE BAJO RENDIMIENTO.
000230* 2024-09-08 CCH  VT-0061 REDEFINES PARA IMPRESION SIN COMA.
000240******************************************************************
000250 01  REG-RESUMEN-ANALITICA.
000260*----TABLA DE VENTAS POR REGION (ORDENADA DESC. AL IMPRIMIR).
000270     05  RS-REGION-TABLA.
000280         10  RS-REGION-CANT        PIC 9(03) COMP.
000290         10  RS-REGION-OCURR OCCURS 25 TIMES
000300             INDEXED BY RS-REGION-IDX.
000310             15  RS-REGION-NOMBRE  PIC X(10).
000320             15  RS-REGION-VENTAS  PIC 9(11)V99.
000330             15  RS-REGION-TRANS   PIC 9(07) COMP.
000340             15  RS-REGION-PORCENT PIC 9(03)V99.
000350             15  FILLER            PIC X(05).
000360*----TABLA DE PRODUCTOS (TODOS, PARA TOP-5 Y BAJO RENDIMIENTO).
000370     05  RS-PRODUCTO-TABLA.
000380         10  RS-PRODUCTO-CANT      PIC 9(04) COMP.
000390         10  RS-PRODUCTO-OCURR OCCURS 300 TIMES
000400             INDEXED BY RS-PRODUCTO-IDX.
000410             15  RS-PRODUCTO-NOMBRE PIC X(20).
000420             15  RS-PRODUCTO-CANTD PIC 9(09) COMP.
000430             15  RS-PRODUCTO-INGR  PIC 9(11)V99.
000440             15  FILLER            PIC X(05).
000450*----TABLA DE CLIENTES (TODOS, PARA TOP-5).
000460     05  RS-CLIENTE-TABLA.
000470         10  RS-CLIENTE-CANT       PIC 9(04) COMP.
000480         10  RS-CLIENTE-OCURR OCCURS 500 TIMES
000490             INDEXED BY RS-CLIENTE-IDX.
000500             15  RS-CLIENTE-ID     PIC X(06).
000510             15  RS-CLIENTE-GASTO  PIC 9(11)V99.
000520             15  RS-CLIENTE-PEDIDOS PIC 9(05) COMP.
000530             15  RS-CLIENTE-PROMEDIO PIC 9(09)V99.
000540             15  RS-CLIENTE-PROD-CANT PIC 9(02) COMP.
000550             15  RS-CLIENTE-PROD-NOM OCCURS 10 TIMES
000560                 PIC X(20).
000570             15  FILLER            PIC X(05).
000580*----TABLA DIARIA (ORDENADA ASC. POR FECHA AL IMPRIMIR).
000590     05  RS-DIARIO-TABLA.
000600         10  RS-DIARIO-CANT        PIC 9(04) COMP.
000610         10  RS-DIARIO-OCURR OCCURS 400 TIMES
000620             INDEXED BY RS-DIARIO-IDX.
000630             15  RS-DIARIO-FECHA   PIC X(10).
000640             15  RS-DIARIO-INGRESO PIC 9(11)V99.
000650             15  RS-DIARIO-TRANS   PIC 9(07) COMP.
000660             15  RS-DIARIO-CLI-CANT PIC 9(03) COMP.
000670             15  RS-DIARIO-CLI-ID OCCURS 60 TIMES
000680                 PIC X(06).
000690             15  FILLER            PIC X(05).
000700*----RESUMEN GENERAL DE LA CORRIDA (SECCION 2 DEL INFORME).
000710     05  RS-RESUMEN-GENERAL.
000720         10  RS-TOTAL-INGRESO      PIC 9(11)V99.
000730         10  RS-TOTAL-INGRESO-R REDEFINES RS-TOTAL-INGRESO.
000740             15  RS-TOTAL-INGRESO-ENT PIC 9(11).
000750             15  RS-TOTAL-INGRESO-DEC PIC 9(02).
000760         10  RS-TOTAL-TRANS        PIC 9(07) COMP.
000770         10  RS-PROMEDIO-PEDIDO    PIC 9(09)V99.
000780         10  RS-PROMEDIO-PEDIDO-R REDEFINES RS-PROMEDIO-PEDIDO.
000790             15  RS-PROMEDIO-ENT   PIC 9(09).
000800             15  RS-PROMEDIO-DEC   PIC 9(02).
000810         10  RS-FECHA-PRIMERA      PIC X(10).
000820         10  RS-FECHA-ULTIMA       PIC X(10).
000830*----DIA PICO DE VENTAS (SECCION 7 DEL INFORME).
000840     05  RS-PICO-VENTAS.
000850         10  RS-PICO-FECHA         PIC X(10).
000860         10  RS-PICO-INGRESO       PIC 9(11)V99.
000870         10  RS-PICO-TRANS         PIC 9(07) COMP.
000880         10  RS-PICO-HALLADO       PIC X(01).
000890*----TOP-5 PRODUCTOS Y CLIENTES YA SELECCIONADOS (SECC. 4 Y 5).
000900     05  RS-TOP5-PRODUCTOS OCCURS 5 TIMES
000910         INDEXED BY RS-TOP5-PROD-IDX.
000920         10  RS-TOP5-PROD-NOMBRE   PIC X(20).
000930         10  RS-TOP5-PROD-CANTD    PIC 9(09) COMP.
000940         10  RS-TOP5-PROD-INGR     PIC 9(11)V99.
000950     05  RS-TOP5-CLIENTES OCCURS 5 TIMES
000960         INDEXED BY RS-TOP5-CLI-IDX.
000970         10  RS-TOP5-CLI-ID        PIC X(06).
000980         10  RS-TOP5-CLI-GASTO     PIC 9(11)V99.
000990         10  RS-TOP5-CLI-PEDIDOS   PIC 9(05) COMP.
001000*----PRODUCTOS DE BAJO RENDIMIENTO, CANTIDAD TOTAL MENOR A 10.
001010     05  RS-BAJO-TABLA.
001020         10  RS-BAJO-CANT          PIC 9(04) COMP.
001030         10  RS-BAJO-OCURR OCCURS 300 TIMES
001040             INDEXED BY RS-BAJO-IDX.
001050             15  RS-BAJO-NOMBRE    PIC X(20).
001060             15  RS-BAJO-CANTD     PIC 9(09) COMP.
001070             15  RS-BAJO-INGR      PIC 9(11)V99.
001080     05  FILLER                    PIC X(10).
